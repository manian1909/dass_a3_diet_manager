000100********************************************************************
000200*    YDAACTV - ACTIVITY MULTIPLIER TABLE                          *
000300*                                                                  *
000400*    ACTIVITY-MULTIPLIER-TABLE IS A REDEFINES OF FIVE NAMED        *
000500*    ELEMENTARY CONSTANTS, NOT AN OCCURS-WITH-VALUES CLAUSE --     *
000600*    THIS COMPILER GENERATION DOES NOT SUPPORT PER-OCCURRENCE      *
000700*    VALUE CLAUSES, SO WE LAY THE FIVE OUT BY HAND AND REDEFINE.   *
000800*----------------------------------------------------------------- *
000900* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001000* A.01.00 2009-09-21 RL  ADDED ACTIVITY-MULTIPLIER-TABLE REDEFINES *
001100* A.01.01 2011-04-04 RL  SPLIT OUT OF YDAPROF AS ITS OWN MEMBER    *
001200********************************************************************
001300 01  ACTIVITY-MULTIPLIER-CONSTANTS.
001400     05  ACTV-MULT-SEDENTARY      PIC 9V999 VALUE 1.200.
001500     05  ACTV-MULT-LIGHT          PIC 9V999 VALUE 1.375.
001600     05  ACTV-MULT-MODERATE       PIC 9V999 VALUE 1.550.
001700     05  ACTV-MULT-VERY-ACTIVE    PIC 9V999 VALUE 1.725.
001800     05  ACTV-MULT-EXTRA-ACTIVE   PIC 9V999 VALUE 1.900.
001900*
002000 01  ACTIVITY-MULTIPLIER-TABLE REDEFINES ACTIVITY-MULTIPLIER-CONSTANTS.
002100     05  ACTV-MULT                OCCURS 5 TIMES PIC 9V999.
