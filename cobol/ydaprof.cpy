000100********************************************************************
000200*    YDAPROF - DIET PROFILE RECORD LAYOUT                         *
000300*                                                                  *
000400*    ONE PROFILE PER CALORIE-TARGET REQUEST.  THE ACTIVITY         *
000500*    MULTIPLIER TABLE THAT GOES WITH PROFILE-ACTIVITY IS A         *
000600*    SEPARATE MEMBER, YDAACTV, SO IT CAN BE COPIED ON ITS OWN      *
000700*    WHEREVER THIS RECORD IS RENAMED VIA COPY REPLACING.           *
000800*----------------------------------------------------------------- *
000900* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001000* A.01.01 2011-04-04 RL  SPLIT ACTIVITY TABLE OUT TO YDAACTV        *
001100********************************************************************
001200 01  DIET-PROFILE-RECORD.
001300     05  PROFILE-GENDER           PIC X(01).
001400         88  PROFILE-IS-MALE          VALUE 'M'.
001500         88  PROFILE-IS-FEMALE        VALUE 'F'.
001600     05  PROFILE-WEIGHT           PIC 9(3)V99.
001700     05  PROFILE-HEIGHT           PIC 9(3)V99.
001800     05  PROFILE-AGE              PIC 9(3).
001900     05  PROFILE-ACTIVITY         PIC 9(1).
002000     05  FILLER                   PIC X(10).
