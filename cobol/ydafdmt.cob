000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. YDAFDMT.
000300 AUTHOR. BHARATH CHEVIREDDY.
000400 INSTALLATION. T54 DIETARY SYSTEMS.
000500 DATE-WRITTEN. 06/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  YDAFDMT IS THE FOOD DATABASE MAINTENANCE FILEPASS. IT CALLS     *
001200*  YDAFDLD TO LOAD THE BASIC AND COMPOSITE FOOD MASTERS, THEN      *
001300*  READS TRANFDM SEQUENTIALLY FOR 'B' (ADD BASIC FOOD), 'K' (ADD   *
001400*  COMPOSITE FOOD) AND 'S' (SEARCH) CARDS. ALL OTHER CARD CODES    *
001500*  ARE THIS RUN'S -- THEY BELONG TO YDALOGP -- AND ARE SKIPPED.    *
001600*  ON TERMINATION BOTH MASTER FILES ARE REWRITTEN FROM THE         *
001700*  UPDATED IN-MEMORY TABLES.                                       *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //YDAFDMT  EXEC PGM=YDAFDMT                                      *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //TRANFDM  DD DSN=T54.YADA.TRANS.FOODMAINT,DISP=SHR              *
002400* //BASFOOD  DD DSN=T54.YADA.BASIC.FOODS,DISP=OLD                  *
002500* //COMPFOOD DD DSN=T54.YADA.COMPOSITE.FOODS,DISP=OLD              *
002600* //RPTSRCH  DD SYSOUT=*                                           *
002700*                                                                  *
002800*P    ENTRY PARAMETERS..                                           *
002900*     NONE -- FIRST PROGRAM OF THE RUN, NOT CALLED.                *
003000*                                                                  *
003100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003200*     I/O ERROR ON ANY FILE, YDAFDLD LOAD FAILURE -- ABEND.        *
003300*     DUPLICATE IDENTIFIER ON ADD -- TRANSACTION REJECTED, RUN     *
003400*     CONTINUES.                                                   *
003500*                                                                  *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003700*     YDAFDLD  ---- SHARED FOOD MASTER LOADER                      *
003800*     YDACALC  ---- COMPOSITE CALORIES-PER-SERVING DERIVATION      *
003900*     CKABEND  ---- FORCE A PROGRAM INTERUPT                       *
004000*                                                                  *
004100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004200*     NONE                                                        *
004300*                                                                  *
004400*----------------------------------------------------------------- *
004500*                     C H A N G E   L O G                         *
004600*----------------------------------------------------------------- *
004700* A.00.00 1994-06-09 BC  INITIAL PROGRAM - NEW FILEPASS SPLIT OUT  *
004800*                        OF YADA FOR MAINTAINABILITY               *
004900* A.00.01 1994-09-22 BC  ADDED COMPOSITE FOOD ADD (CODE K)          *
005000* A.01.00 1996-03-11 BC  ADDED SEARCH TRANSACTION (CODE S),         *
005100*                        MATCH-ALL/MATCH-ANY FLAG                   *
005200* A.01.01 1998-11-09 BC  Y2K - KEYWORD/COMPONENT TABLES WIDENED     *
005300*                        TO 20 ENTRIES                             *
005400* A.01.02 1998-12-02 BC  Y2K - DATE FIELDS 4-DIGIT YEAR THROUGHOUT  *
005500* A.02.00 2003-02-14 RL  UNRESOLVED COMPONENT REFS ON ADD DROPPED,  *
005600*                        NOT REJECTED - TKT CK-1980                 *
005700* A.02.01 2009-09-21 RL  SEARCH NOW CASE-INSENSITIVE, INSPECT       *
005800*                        CONVERTING ON BOTH SIDES OF THE COMPARE    *
005900* A.03.00 2011-04-04 RL  BOTH MASTER FILES SAVED ON TERMINATION,    *
006000*                        LOAD MOVED TO SHARED YDAFDLD - TKT CK-2203 *
006100* A.03.01 2013-01-18 RL  CALORIES RANGE EDIT ENFORCED AT ADD TIME   *
006200*                        TKT CK-2344                                *
006250* A.03.02 2026-02-09 DP  COMPOSITE COMPONENT SERVINGS RANGE EDIT    *
006260*                        ADDED AT ADD TIME, SAME AS A LOG ENTRY -   *
006270*                        TKT CK-2344                                *
006300********************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT TRANSACTION-FILE ASSIGN TO TRANFDM
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-TRAN-FILE-STATUS.
007300     SELECT SEARCH-RPT-FILE ASSIGN TO RPTSRCH
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WS-RPT-FILE-STATUS.
007600     SELECT BASIC-FOOD-OUT-FILE ASSIGN TO BASFOOD
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS WS-BASIC-OUT-STATUS.
007900     SELECT COMPOSITE-FOOD-OUT-FILE ASSIGN TO COMPFOOD
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS WS-COMP-OUT-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  TRANSACTION-FILE.
008500 01  TRAN-FILE-LINE               PIC X(450).
008600 FD  SEARCH-RPT-FILE.
008700 01  SEARCH-RPT-LINE              PIC X(80).
008800 FD  BASIC-FOOD-OUT-FILE.
008900 01  BASIC-FOOD-OUT-LINE          PIC X(250).
009000 FD  COMPOSITE-FOOD-OUT-FILE.
009100 01  COMPOSITE-FOOD-OUT-LINE      PIC X(650).
009200 WORKING-STORAGE SECTION.
009300 01  FILLER PIC X(32)
009400     VALUE 'YDAFDMT WORKING STORAGE BEGINS '.
009500*
009600     COPY YDATRAN.
009700*
009800********************************************************************
009900*                READ ONLY CONSTANTS AND SWITCHES                  *
010000********************************************************************
010100 01  READ-ONLY-WORK-AREA.
010200     05  WS-DUMMY                 PIC X VALUE SPACE.
010300     05  WS-TRAN-FILE-STATUS      PIC X(02).
010400         88  TRAN-IO-OK               VALUE '00'.
010500         88  TRAN-IO-EOF              VALUE '10'.
010600     05  WS-RPT-FILE-STATUS       PIC X(02).
010700         88  RPT-IO-OK                VALUE '00'.
010800     05  WS-BASIC-OUT-STATUS      PIC X(02).
010900         88  BASIC-OUT-IO-OK          VALUE '00'.
011000     05  WS-COMP-OUT-STATUS       PIC X(02).
011100         88  COMP-OUT-IO-OK           VALUE '00'.
011200     05  WS-TRAN-EOF-IND          PIC X(01).
011300         88  END-OF-TRAN-FILE         VALUE 'Y'.
011400     05  WS-BASIC-ADD-IND         PIC X(01).
011500         88  BASIC-ADD-VALID          VALUE 'Y'.
011600         88  BASIC-ADD-INVALID        VALUE 'N'.
011700     05  WS-COMP-ADD-IND          PIC X(01).
011800         88  COMP-ADD-VALID           VALUE 'Y'.
011900         88  COMP-ADD-INVALID         VALUE 'N'.
012000     05  WS-DUP-FOUND-IND         PIC X(01).
012100         88  DUP-FOUND                VALUE 'Y'.
012200         88  DUP-NOT-FOUND            VALUE 'N'.
012300     05  WS-RESOLVED-IND          PIC X(01).
012400         88  COMPONENT-RESOLVED       VALUE 'Y'.
012500         88  COMPONENT-UNRESOLVED     VALUE 'N'.
012600     05  WS-MATCH-IND             PIC X(01).
012700         88  FOOD-MATCHES             VALUE 'Y'.
012800         88  FOOD-NOT-MATCH           VALUE 'N'.
012900     05  FILLER                   PIC X(10).
013000********************************************************************
013100*                V A R I A B L E   D A T A   A R E A S             *
013200********************************************************************
013300 01  VARIABLE-WORK-AREA.
013400     05  WS-SUB                   PIC S9(4) COMP-3.
013500     05  WS-CSUB                  PIC S9(4) COMP-3.
013600     05  WS-KSUB                  PIC S9(4) COMP-3.
013700     05  WS-TSUB                  PIC S9(4) COMP-3.
013800     05  WS-UNSTR-PTR             PIC S9(4) COMP-3.
013900     05  WS-LEAD-SPACES           PIC S9(4) COMP-3.
014000     05  WS-MATCH-COUNT           PIC S9(4) COMP-3.
014100     05  WS-BASIC-ADD-CNTR        PIC S9(9) COMP-3 VALUE ZERO.
014200     05  WS-BASIC-REJ-CNTR        PIC S9(9) COMP-3 VALUE ZERO.
014300     05  WS-COMP-ADD-CNTR         PIC S9(9) COMP-3 VALUE ZERO.
014400     05  WS-COMP-REJ-CNTR         PIC S9(9) COMP-3 VALUE ZERO.
014500     05  WS-SEARCH-CNTR           PIC S9(9) COMP-3 VALUE ZERO.
014600     05  WS-KEYWORD-LIST          PIC X(200).
014700     05  WS-ONE-KEYWORD           PIC X(20).
014800     05  WS-CMP-KEYWORD           PIC X(20).
014900     05  WS-CMP-TERM              PIC X(20).
015000     05  WS-KW-TERM-COUNT         PIC S9(4) COMP-3.
015100     05  WS-KW-TERM-TABLE OCCURS 20 TIMES
015200                              PIC X(20).
015300     05  WS-COMPONENT-LIST        PIC X(400).
015400     05  WS-ONE-COMPONENT         PIC X(48).
015500     05  WS-COMP-FOOD-ID          PIC X(40).
015600     05  WS-COMP-SERV-TEXT        PIC X(06).
015700     05  WS-SERV-INT              PIC 9(03).
015800     05  WS-SERV-FRAC             PIC 9(02).
015900     05  WS-COMPONENT-SERVINGS    PIC 9(3)V99.
016000     05  WS-COMPONENT-SERVINGS-X REDEFINES
016100                 WS-COMPONENT-SERVINGS PIC X(05).
016200     05  WS-CALORIES-EACH         PIC 9(5)V99.
016300     05  WS-CAL-EDIT              PIC ZZZZ9.99.
016400     05  WS-CAL-EDIT-X REDEFINES WS-CAL-EDIT PIC X(08).
016500     05  WS-CAL-TEXT              PIC X(09).
016600     05  WS-SEQ-EDIT              PIC ZZZZ9.
016700     05  WS-SEQ-EDIT-X REDEFINES WS-SEQ-EDIT PIC X(05).
016800     05  WS-SEQ-TEXT              PIC X(05).
016900     05  WS-BASIC-OUT-REC         PIC X(250).
017000     05  WS-COMP-OUT-REC          PIC X(650).
017100     05  WS-SRCH-LINE             PIC X(80).
017200     05  FILLER                   PIC X(10).
017300********************************************************************
017400*                  IN-MEMORY FOOD MASTER TABLES                    *
017500********************************************************************
017600 01  FDMT-BASIC-TABLE.
017700     05  FDMT-BASIC-ENTRY OCCURS 500 TIMES.
017800         COPY YDAFOOE.
017900     05  FILLER                   PIC X(01).
018000 01  FDMT-BASIC-COUNT             PIC S9(4) COMP-3.
018100 01  FDMT-COMPOSITE-TABLE.
018200     05  FDMT-COMPOSITE-ENTRY OCCURS 200 TIMES.
018300         COPY YDACOME.
018400     05  FILLER                   PIC X(01).
018500 01  FDMT-COMPOSITE-COUNT         PIC S9(4) COMP-3.
018600 01  FDMT-RETURN-CODE             PIC X(01).
018700 01  FILLER PIC X(32)
018800     VALUE 'YDAFDMT WORKING STORAGE ENDS   '.
018900 EJECT
019000********************************************************************
019100*                        MAINLINE LOGIC                             *
019200********************************************************************
019300 PROCEDURE DIVISION.
019400 000-MAINLINE.
019500     PERFORM 100-INITIALIZATION THRU 10099-EXIT.
019600     PERFORM 200-PROCESS-TRANSACTIONS THRU 20099-EXIT
019700         UNTIL END-OF-TRAN-FILE.
019800     PERFORM 300-TERMINATION THRU 30099-EXIT.
019900     GOBACK.
020000 EJECT
020100********************************************************************
020200*                      100-INITIALIZATION                          *
020300********************************************************************
020400 100-INITIALIZATION.
020500     MOVE ZERO TO WS-BASIC-ADD-CNTR WS-BASIC-REJ-CNTR.
020600     MOVE ZERO TO WS-COMP-ADD-CNTR WS-COMP-REJ-CNTR.
020700     MOVE ZERO TO WS-SEARCH-CNTR.
020800     MOVE SPACE TO WS-TRAN-EOF-IND.
020900     PERFORM 110-OPEN-FILES THRU 11099-EXIT.
021000     PERFORM 120-LOAD-FOOD-TABLES THRU 12099-EXIT.
021100     PERFORM 130-READ-TRANSACTION THRU 13099-EXIT.
021200 10099-EXIT.
021300     EXIT.
021400 EJECT
021500 110-OPEN-FILES.
021600     OPEN INPUT TRANSACTION-FILE.
021700     IF NOT TRAN-IO-OK
021800         DISPLAY 'OPEN OF TRANFDM FAILED, STATUS='
021900                 WS-TRAN-FILE-STATUS
022000         GO TO 999-ABEND
022100     END-IF.
022200     OPEN OUTPUT SEARCH-RPT-FILE.
022300     IF NOT RPT-IO-OK
022400         DISPLAY 'OPEN OF RPTSRCH FAILED, STATUS='
022500                 WS-RPT-FILE-STATUS
022600         GO TO 999-ABEND
022700     END-IF.
022800 11099-EXIT.
022900     EXIT.
023000 EJECT
023100 120-LOAD-FOOD-TABLES.
023200     CALL 'YDAFDLD' USING FDMT-BASIC-TABLE FDMT-BASIC-COUNT
023300         FDMT-COMPOSITE-TABLE FDMT-COMPOSITE-COUNT
023400         FDMT-RETURN-CODE.
023500     IF FDMT-RETURN-CODE NOT = '0'
023600         DISPLAY 'YDAFDMT - FOOD MASTER LOAD FAILED, RC='
023700                 FDMT-RETURN-CODE
023800         GO TO 999-ABEND
023900     END-IF.
024000 12099-EXIT.
024100     EXIT.
024200 EJECT
024300 130-READ-TRANSACTION.
024400     READ TRANSACTION-FILE INTO TRANSACTION-RECORD.
024500     IF TRAN-IO-EOF
024600         SET END-OF-TRAN-FILE TO TRUE
024700     ELSE
024800         IF NOT TRAN-IO-OK
024900             DISPLAY 'READ ERROR ON TRANFDM, STATUS='
025000                     WS-TRAN-FILE-STATUS
025100             GO TO 999-ABEND
025200         END-IF
025300     END-IF.
025400 13099-EXIT.
025500     EXIT.
025600 EJECT
025700********************************************************************
025800*                  200-PROCESS-TRANSACTIONS                       *
025900********************************************************************
026000 200-PROCESS-TRANSACTIONS.
026100     IF TXN-ADD-BASIC-FOOD
026200         PERFORM 400-ADD-BASIC-FOOD THRU 40099-EXIT
026300     ELSE
026400     IF TXN-ADD-COMPOSITE-FOOD
026500         PERFORM 500-ADD-COMPOSITE-FOOD THRU 50099-EXIT
026600     ELSE
026700     IF TXN-SEARCH
026800         PERFORM 600-SEARCH-FOODS THRU 60099-EXIT
026900     END-IF
027000     END-IF
027100     END-IF.
027200     PERFORM 130-READ-TRANSACTION THRU 13099-EXIT.
027300 20099-EXIT.
027400     EXIT.
027500 EJECT
027600********************************************************************
027700*     ADD BASIC FOOD (SPEC STEP FoodDatabase-3, CODE 'B')          *
027800********************************************************************
027900 400-ADD-BASIC-FOOD.
028000     SET BASIC-ADD-VALID TO TRUE.
028100     PERFORM 410-EDIT-BASIC-FOOD THRU 41099-EXIT.
028200     IF BASIC-ADD-VALID
028300         PERFORM 420-CHECK-BASIC-DUPLICATE THRU 42099-EXIT
028400     END-IF.
028500     IF BASIC-ADD-VALID
028600         PERFORM 430-INSERT-BASIC-FOOD THRU 43099-EXIT
028700         ADD 1 TO WS-BASIC-ADD-CNTR
028800     ELSE
028900         ADD 1 TO WS-BASIC-REJ-CNTR
029000         DISPLAY 'REJECTED ADD-BASIC-FOOD: ' TAB-IDENTIFIER
029100     END-IF.
029200 40099-EXIT.
029300     EXIT.
029400 EJECT
029500 410-EDIT-BASIC-FOOD.
029600     SET BASIC-ADD-VALID TO TRUE.
029700     IF TAB-IDENTIFIER = SPACE
029800         SET BASIC-ADD-INVALID TO TRUE
029900     END-IF.
030000     IF TAB-CALORIES > 10000.00
030100         SET BASIC-ADD-INVALID TO TRUE
030200     END-IF.
030300 41099-EXIT.
030400     EXIT.
030500 EJECT
030600 420-CHECK-BASIC-DUPLICATE.
030700     SET DUP-NOT-FOUND TO TRUE.
030800     PERFORM 421-SEARCH-BASIC-DUP THRU 42199-EXIT
030900         VARYING WS-SUB FROM 1 BY 1
031000         UNTIL WS-SUB > FDMT-BASIC-COUNT
031100            OR DUP-FOUND.
031200     IF DUP-FOUND
031300         SET BASIC-ADD-INVALID TO TRUE
031400     END-IF.
031500 42099-EXIT.
031600     EXIT.
031700 EJECT
031800 421-SEARCH-BASIC-DUP.
031900     IF BFT-SLOT-IN-USE (WS-SUB)
032000         AND BFT-IDENTIFIER (WS-SUB) = TAB-IDENTIFIER
032100         SET DUP-FOUND TO TRUE
032200     END-IF.
032300 42199-EXIT.
032400     EXIT.
032500 EJECT
032600 430-INSERT-BASIC-FOOD.
032700     ADD 1 TO FDMT-BASIC-COUNT.
032800     MOVE TAB-IDENTIFIER TO BFT-IDENTIFIER (FDMT-BASIC-COUNT).
032900     MOVE TAB-CALORIES TO BFT-CALORIES (FDMT-BASIC-COUNT).
033000     SET BFT-SLOT-IN-USE (FDMT-BASIC-COUNT) TO TRUE.
033100     MOVE ZERO TO BFT-KEYWORD-COUNT (FDMT-BASIC-COUNT).
033200     MOVE SPACE TO WS-KEYWORD-LIST.
033300     MOVE TAB-KEYWORDS TO WS-KEYWORD-LIST.
033400     MOVE 1 TO WS-UNSTR-PTR.
033500     PERFORM 431-SPLIT-BASIC-KEYWORD THRU 43199-EXIT
033600         UNTIL WS-UNSTR-PTR > 200
033700         OR BFT-KEYWORD-COUNT (FDMT-BASIC-COUNT) = 20.
033800 43099-EXIT.
033900     EXIT.
034000 EJECT
034100 431-SPLIT-BASIC-KEYWORD.
034200     MOVE SPACE TO WS-ONE-KEYWORD.
034300     UNSTRING WS-KEYWORD-LIST (1:200) DELIMITED BY ','
034400         INTO WS-ONE-KEYWORD
034500         WITH POINTER WS-UNSTR-PTR
034600     END-UNSTRING.
034700     IF WS-ONE-KEYWORD NOT = SPACE
034800         ADD 1 TO BFT-KEYWORD-COUNT (FDMT-BASIC-COUNT)
034900         MOVE WS-ONE-KEYWORD
035000             TO BFT-KEYWORD (FDMT-BASIC-COUNT
035100                 BFT-KEYWORD-COUNT (FDMT-BASIC-COUNT))
035200     END-IF.
035300 43199-EXIT.
035400     EXIT.
035500 EJECT
035600********************************************************************
035700*    ADD COMPOSITE FOOD (SPEC STEP FoodDatabase-3, CODE 'K')       *
035800********************************************************************
035900 500-ADD-COMPOSITE-FOOD.
036000     SET COMP-ADD-VALID TO TRUE.
036100     PERFORM 510-EDIT-COMPOSITE-FOOD THRU 51099-EXIT.
036200     IF COMP-ADD-VALID
036300         PERFORM 520-CHECK-COMPOSITE-DUPLICATE THRU 52099-EXIT
036400     END-IF.
036500     IF COMP-ADD-VALID
036600         PERFORM 530-INSERT-COMPOSITE-FOOD THRU 53099-EXIT
036700         ADD 1 TO WS-COMP-ADD-CNTR
036800     ELSE
036900         ADD 1 TO WS-COMP-REJ-CNTR
037000         DISPLAY 'REJECTED ADD-COMPOSITE-FOOD: ' TAC-IDENTIFIER
037100     END-IF.
037200 50099-EXIT.
037300     EXIT.
037400 EJECT
037500 510-EDIT-COMPOSITE-FOOD.
037600     SET COMP-ADD-VALID TO TRUE.
037700     IF TAC-IDENTIFIER = SPACE
037800         SET COMP-ADD-INVALID TO TRUE
037900     END-IF.
038000     IF COMP-ADD-VALID
038100         MOVE 1 TO WS-UNSTR-PTR
038200         PERFORM 511-EDIT-COMPONENT-SERVINGS THRU 51199-EXIT
038300             UNTIL WS-UNSTR-PTR > 400
038400             OR COMP-ADD-INVALID
038500     END-IF.
038600 51099-EXIT.
038700     EXIT.
038800 EJECT
038900* TKT CK-2344 - REJECT ADD-COMPOSITE-FOOD WHEN ANY COMPONENT'S
039000* SERVINGS TEXT EXCEEDS 100.00, SAME RANGE AS A LOG-ENTRY SERVINGS
039100* EDIT. RUNS BEFORE 530-INSERT-COMPOSITE-FOOD EVER TOUCHES THE
039200* TABLE, SO A BAD COMPONENT REJECTS THE WHOLE 'K' CARD.
039300 511-EDIT-COMPONENT-SERVINGS.
039400     MOVE SPACE TO WS-ONE-COMPONENT.
039500     UNSTRING TAC-COMPONENTS (1:400) DELIMITED BY ';'
039600         INTO WS-ONE-COMPONENT
039700         WITH POINTER WS-UNSTR-PTR
039800     END-UNSTRING.
039900     IF WS-ONE-COMPONENT = SPACE
040000         GO TO 51199-EXIT
040100     END-IF.
040200     MOVE SPACE TO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT.
040300     UNSTRING WS-ONE-COMPONENT DELIMITED BY ':'
040400         INTO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT
040500     END-UNSTRING.
040600     MOVE ZERO TO WS-SERV-INT WS-SERV-FRAC.
040700     UNSTRING WS-COMP-SERV-TEXT DELIMITED BY '.'
040800         INTO WS-SERV-INT WS-SERV-FRAC
040900     END-UNSTRING.
041000     COMPUTE WS-COMPONENT-SERVINGS =
041100         WS-SERV-INT + (WS-SERV-FRAC / 100).
041200     IF WS-COMPONENT-SERVINGS > 100.00
041300         SET COMP-ADD-INVALID TO TRUE
041400     END-IF.
041500 51199-EXIT.
041600     EXIT.
041700 EJECT
041800 520-CHECK-COMPOSITE-DUPLICATE.
041900     SET DUP-NOT-FOUND TO TRUE.
042000     PERFORM 521-SEARCH-COMPOSITE-DUP THRU 52199-EXIT
042100         VARYING WS-CSUB FROM 1 BY 1
042200         UNTIL WS-CSUB > FDMT-COMPOSITE-COUNT
042300            OR DUP-FOUND.
042400     IF DUP-FOUND
042500         SET COMP-ADD-INVALID TO TRUE
042600     END-IF.
042700 52099-EXIT.
042800     EXIT.
042900 EJECT
043000 521-SEARCH-COMPOSITE-DUP.
043100     IF CFT-SLOT-IN-USE (WS-CSUB)
043200         AND CFT-IDENTIFIER (WS-CSUB) = TAC-IDENTIFIER
043300         SET DUP-FOUND TO TRUE
043400     END-IF.
043500 52199-EXIT.
043600     EXIT.
043700 EJECT
043800 530-INSERT-COMPOSITE-FOOD.
043900     ADD 1 TO FDMT-COMPOSITE-COUNT.
044000     MOVE TAC-IDENTIFIER TO
044100         CFT-IDENTIFIER (FDMT-COMPOSITE-COUNT).
044200     SET CFT-SLOT-IN-USE (FDMT-COMPOSITE-COUNT) TO TRUE.
044300     MOVE ZERO TO CFT-KEYWORD-COUNT (FDMT-COMPOSITE-COUNT).
044400     MOVE ZERO TO CFT-COMPONENT-COUNT (FDMT-COMPOSITE-COUNT).
044500     MOVE SPACE TO WS-KEYWORD-LIST.
044600     MOVE TAC-KEYWORDS TO WS-KEYWORD-LIST.
044700     MOVE 1 TO WS-UNSTR-PTR.
044800     PERFORM 531-SPLIT-COMPOSITE-KEYWORD THRU 53199-EXIT
044900         UNTIL WS-UNSTR-PTR > 200
045000         OR CFT-KEYWORD-COUNT (FDMT-COMPOSITE-COUNT) = 20.
045100     MOVE 1 TO WS-UNSTR-PTR.
045200     PERFORM 540-RESOLVE-ONE-COMPONENT THRU 54099-EXIT
045300         UNTIL WS-UNSTR-PTR > 400
045400         OR CFT-COMPONENT-COUNT (FDMT-COMPOSITE-COUNT) = 20.
045500 53099-EXIT.
045600     EXIT.
045700 EJECT
045800 531-SPLIT-COMPOSITE-KEYWORD.
045900     MOVE SPACE TO WS-ONE-KEYWORD.
046000     UNSTRING WS-KEYWORD-LIST (1:200) DELIMITED BY ','
046100         INTO WS-ONE-KEYWORD
046200         WITH POINTER WS-UNSTR-PTR
046300     END-UNSTRING.
046400     IF WS-ONE-KEYWORD NOT = SPACE
046500         ADD 1 TO CFT-KEYWORD-COUNT (FDMT-COMPOSITE-COUNT)
046600         MOVE WS-ONE-KEYWORD
046700             TO CFT-KEYWORD (FDMT-COMPOSITE-COUNT
046800                 CFT-KEYWORD-COUNT (FDMT-COMPOSITE-COUNT))
046900     END-IF.
047000 53199-EXIT.
047100     EXIT.
047200 EJECT
047300 540-RESOLVE-ONE-COMPONENT.
047400     MOVE SPACE TO WS-ONE-COMPONENT.
047500     UNSTRING TAC-COMPONENTS (1:400) DELIMITED BY ';'
047600         INTO WS-ONE-COMPONENT
047700         WITH POINTER WS-UNSTR-PTR
047800     END-UNSTRING.
047900     IF WS-ONE-COMPONENT = SPACE
048000         GO TO 54099-EXIT
048100     END-IF.
048200     MOVE SPACE TO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT.
048300     UNSTRING WS-ONE-COMPONENT DELIMITED BY ':'
048400         INTO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT
048500     END-UNSTRING.
048600     SET COMPONENT-UNRESOLVED TO TRUE.
048700     PERFORM 541-SEARCH-BASIC-FOR-COMPONENT THRU 54199-EXIT
048800         VARYING WS-SUB FROM 1 BY 1
048900         UNTIL WS-SUB > FDMT-BASIC-COUNT
049000            OR COMPONENT-RESOLVED.
049100     IF COMPONENT-RESOLVED
049200         MOVE ZERO TO WS-SERV-INT WS-SERV-FRAC
049300         UNSTRING WS-COMP-SERV-TEXT DELIMITED BY '.'
049400             INTO WS-SERV-INT WS-SERV-FRAC
049500         END-UNSTRING
049600         COMPUTE WS-COMPONENT-SERVINGS =
049700             WS-SERV-INT + (WS-SERV-FRAC / 100)
049800         ADD 1 TO CFT-COMPONENT-COUNT (FDMT-COMPOSITE-COUNT)
049900         MOVE WS-COMP-FOOD-ID
050000             TO CFTC-FOOD-ID (FDMT-COMPOSITE-COUNT
050100                 CFT-COMPONENT-COUNT (FDMT-COMPOSITE-COUNT))
050200         MOVE WS-COMPONENT-SERVINGS
050300             TO CFTC-SERVINGS (FDMT-COMPOSITE-COUNT
050400                 CFT-COMPONENT-COUNT (FDMT-COMPOSITE-COUNT))
050500     END-IF.
050600 54099-EXIT.
050700     EXIT.
050800 EJECT
050900 541-SEARCH-BASIC-FOR-COMPONENT.
051000     IF BFT-SLOT-IN-USE (WS-SUB)
051100         AND BFT-IDENTIFIER (WS-SUB) = WS-COMP-FOOD-ID
051200         SET COMPONENT-RESOLVED TO TRUE
051300     END-IF.
051400 54199-EXIT.
051500     EXIT.
051600 EJECT
051700********************************************************************
051800*       SEARCH (SPEC STEP FoodDatabase-4, CODE 'S')                 *
051900********************************************************************
052000 600-SEARCH-FOODS.
052100     MOVE ZERO TO WS-KW-TERM-COUNT.
052200     MOVE SPACE TO WS-KEYWORD-LIST.
052300     MOVE TSR-KEYWORDS TO WS-KEYWORD-LIST.
052400     MOVE 1 TO WS-UNSTR-PTR.
052500     PERFORM 610-SPLIT-SEARCH-KEYWORD THRU 61099-EXIT
052600         UNTIL WS-UNSTR-PTR > 200
052700         OR WS-KW-TERM-COUNT = 20.
052800     PERFORM 620-SCAN-BASIC-FOR-MATCH THRU 62099-EXIT
052900         VARYING WS-SUB FROM 1 BY 1
053000         UNTIL WS-SUB > FDMT-BASIC-COUNT.
053100     PERFORM 630-SCAN-COMPOSITE-FOR-MATCH THRU 63099-EXIT
053200         VARYING WS-CSUB FROM 1 BY 1
053300         UNTIL WS-CSUB > FDMT-COMPOSITE-COUNT.
053400 60099-EXIT.
053500     EXIT.
053600 EJECT
053700 610-SPLIT-SEARCH-KEYWORD.
053800     MOVE SPACE TO WS-ONE-KEYWORD.
053900     UNSTRING WS-KEYWORD-LIST (1:200) DELIMITED BY ','
054000         INTO WS-ONE-KEYWORD
054100         WITH POINTER WS-UNSTR-PTR
054200     END-UNSTRING.
054300     IF WS-ONE-KEYWORD NOT = SPACE
054400         ADD 1 TO WS-KW-TERM-COUNT
054500         MOVE WS-ONE-KEYWORD TO
054600             WS-KW-TERM-TABLE (WS-KW-TERM-COUNT)
054700     END-IF.
054800 61099-EXIT.
054900     EXIT.
055000 EJECT
055100 620-SCAN-BASIC-FOR-MATCH.
055200     IF BFT-SLOT-IN-USE (WS-SUB)
055300         PERFORM 621-CHECK-BASIC-KEYWORD-MATCH THRU 62199-EXIT
055400         IF FOOD-MATCHES
055500             ADD 1 TO WS-SEARCH-CNTR
055600             COMPUTE WS-CALORIES-EACH =
055700                 BFT-CALORIES (WS-SUB)
055800             PERFORM 622-WRITE-SEARCH-LINE THRU 62299-EXIT
055900                 USING BFT-IDENTIFIER (WS-SUB)
056000         END-IF
056100     END-IF.
056200 62099-EXIT.
056300     EXIT.
056400 EJECT
056500 621-CHECK-BASIC-KEYWORD-MATCH.
056600     SET FOOD-NOT-MATCH TO TRUE.
056700     MOVE ZERO TO WS-MATCH-COUNT.
056800     PERFORM 6211-COMPARE-ONE-BASIC-TERM THRU 621199-EXIT
056900         VARYING WS-TSUB FROM 1 BY 1
057000         UNTIL WS-TSUB > WS-KW-TERM-COUNT.
057100     IF TSR-MATCH-ALL AND WS-MATCH-COUNT = WS-KW-TERM-COUNT
057200             AND WS-KW-TERM-COUNT > 0
057300         SET FOOD-MATCHES TO TRUE
057400     END-IF.
057500     IF TSR-MATCH-ANY AND WS-MATCH-COUNT > 0
057600         SET FOOD-MATCHES TO TRUE
057700     END-IF.
057800 62199-EXIT.
057900     EXIT.
058000 EJECT
058100 6211-COMPARE-ONE-BASIC-TERM.
058200     MOVE WS-KW-TERM-TABLE (WS-TSUB) TO WS-CMP-TERM.
058300     INSPECT WS-CMP-TERM CONVERTING
058400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
058500         TO 'abcdefghijklmnopqrstuvwxyz'.
058600     PERFORM 62111-SEARCH-BASIC-KEYWORDS THRU 6211199-EXIT
058700         VARYING WS-KSUB FROM 1 BY 1
058800         UNTIL WS-KSUB > BFT-KEYWORD-COUNT (WS-SUB).
058900 621199-EXIT.
059000     EXIT.
059100 EJECT
059200 62111-SEARCH-BASIC-KEYWORDS.
059300     MOVE BFT-KEYWORD (WS-SUB WS-KSUB) TO WS-CMP-KEYWORD.
059400     INSPECT WS-CMP-KEYWORD CONVERTING
059500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
059600         TO 'abcdefghijklmnopqrstuvwxyz'.
059700     IF WS-CMP-KEYWORD = WS-CMP-TERM
059800         ADD 1 TO WS-MATCH-COUNT
059900         MOVE WS-KW-TERM-COUNT TO WS-KSUB
060000     END-IF.
060100 6211199-EXIT.
060200     EXIT.
060300 EJECT
060400 630-SCAN-COMPOSITE-FOR-MATCH.
060500     IF CFT-SLOT-IN-USE (WS-CSUB)
060600         PERFORM 631-CHECK-COMP-KEYWORD-MATCH THRU 63199-EXIT
060700         IF FOOD-MATCHES
060800             ADD 1 TO WS-SEARCH-CNTR
060900             CALL 'YDACALC' USING FDMT-BASIC-TABLE
061000                 FDMT-BASIC-COUNT
061100                 FDMT-COMPOSITE-ENTRY (WS-CSUB)
061200                 WS-CALORIES-EACH
061300             PERFORM 632-WRITE-SEARCH-LINE-COMP THRU 63299-EXIT
061400         END-IF
061500     END-IF.
061600 63099-EXIT.
061700     EXIT.
061800 EJECT
061900 631-CHECK-COMP-KEYWORD-MATCH.
062000     SET FOOD-NOT-MATCH TO TRUE.
062100     MOVE ZERO TO WS-MATCH-COUNT.
062200     PERFORM 6311-COMPARE-ONE-COMP-TERM THRU 631199-EXIT
062300         VARYING WS-TSUB FROM 1 BY 1
062400         UNTIL WS-TSUB > WS-KW-TERM-COUNT.
062500     IF TSR-MATCH-ALL AND WS-MATCH-COUNT = WS-KW-TERM-COUNT
062600             AND WS-KW-TERM-COUNT > 0
062700         SET FOOD-MATCHES TO TRUE
062800     END-IF.
062900     IF TSR-MATCH-ANY AND WS-MATCH-COUNT > 0
063000         SET FOOD-MATCHES TO TRUE
063100     END-IF.
063200 63199-EXIT.
063300     EXIT.
063400 EJECT
063500 6311-COMPARE-ONE-COMP-TERM.
063600     MOVE WS-KW-TERM-TABLE (WS-TSUB) TO WS-CMP-TERM.
063700     INSPECT WS-CMP-TERM CONVERTING
063800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
063900         TO 'abcdefghijklmnopqrstuvwxyz'.
064000     PERFORM 63111-SEARCH-COMP-KEYWORDS THRU 6311199-EXIT
064100         VARYING WS-KSUB FROM 1 BY 1
064200         UNTIL WS-KSUB > CFT-KEYWORD-COUNT (WS-CSUB).
064300 631199-EXIT.
064400     EXIT.
064500 EJECT
064600 63111-SEARCH-COMP-KEYWORDS.
064700     MOVE CFT-KEYWORD (WS-CSUB WS-KSUB) TO WS-CMP-KEYWORD.
064800     INSPECT WS-CMP-KEYWORD CONVERTING
064900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
065000         TO 'abcdefghijklmnopqrstuvwxyz'.
065100     IF WS-CMP-KEYWORD = WS-CMP-TERM
065200         ADD 1 TO WS-MATCH-COUNT
065300         MOVE WS-KW-TERM-COUNT TO WS-KSUB
065400     END-IF.
065500 6311199-EXIT.
065600     EXIT.
065700 EJECT
065800 622-WRITE-SEARCH-LINE.
065900     COMPUTE WS-SEQ-EDIT = WS-SEARCH-CNTR.
066000     PERFORM 850-LEFT-JUSTIFY-SEQ THRU 85099-EXIT.
066100     COMPUTE WS-CAL-EDIT = WS-CALORIES-EACH.
066200     PERFORM 860-LEFT-JUSTIFY-CAL THRU 86099-EXIT.
066300     MOVE SPACE TO WS-SRCH-LINE.
066400     STRING WS-SEQ-TEXT DELIMITED BY SPACE
066500             '  ' BFT-IDENTIFIER (WS-SUB) DELIMITED BY SPACE
066600             '  ' WS-CAL-TEXT DELIMITED BY SIZE
066700         INTO WS-SRCH-LINE
066800     END-STRING.
066900     WRITE SEARCH-RPT-LINE FROM WS-SRCH-LINE.
067000 62299-EXIT.
067100     EXIT.
067200 EJECT
067300 632-WRITE-SEARCH-LINE-COMP.
067400     COMPUTE WS-SEQ-EDIT = WS-SEARCH-CNTR.
067500     PERFORM 850-LEFT-JUSTIFY-SEQ THRU 85099-EXIT.
067600     COMPUTE WS-CAL-EDIT = WS-CALORIES-EACH.
067700     PERFORM 860-LEFT-JUSTIFY-CAL THRU 86099-EXIT.
067800     MOVE SPACE TO WS-SRCH-LINE.
067900     STRING WS-SEQ-TEXT DELIMITED BY SPACE
068000             '  ' CFT-IDENTIFIER (WS-CSUB) DELIMITED BY SPACE
068100             '  ' WS-CAL-TEXT DELIMITED BY SIZE
068200         INTO WS-SRCH-LINE
068300     END-STRING.
068400     WRITE SEARCH-RPT-LINE FROM WS-SRCH-LINE.
068500 63299-EXIT.
068600     EXIT.
068700 EJECT
068800********************************************************************
068900*                        300-TERMINATION                           *
069000********************************************************************
069100 300-TERMINATION.
069200     PERFORM 800-SAVE-BASIC-FOODS THRU 80099-EXIT.
069300     PERFORM 900-SAVE-COMPOSITE-FOODS THRU 90099-EXIT.
069400     PERFORM 310-CLOSE-FILES THRU 31099-EXIT.
069500     PERFORM 320-DISPLAY-COUNTERS THRU 32099-EXIT.
069600 30099-EXIT.
069700     EXIT.
069800 EJECT
069900 310-CLOSE-FILES.
070000     CLOSE TRANSACTION-FILE SEARCH-RPT-FILE.
070100 31099-EXIT.
070200     EXIT.
070300 EJECT
070400 320-DISPLAY-COUNTERS.
070500     DISPLAY 'YDAFDMT PROCESSING COMPLETE'.
070600     DISPLAY 'BASIC FOODS ADDED:      ' WS-BASIC-ADD-CNTR.
070700     DISPLAY 'BASIC FOODS REJECTED:   ' WS-BASIC-REJ-CNTR.
070800     DISPLAY 'COMPOSITE FOODS ADDED:    ' WS-COMP-ADD-CNTR.
070900     DISPLAY 'COMPOSITE FOODS REJECTED: ' WS-COMP-REJ-CNTR.
071000     DISPLAY 'SEARCH MATCHES WRITTEN: ' WS-SEARCH-CNTR.
071100 32099-EXIT.
071200     EXIT.
071300 EJECT
071400********************************************************************
071500*       SAVE BASIC FOODS (SPEC STEP FoodDatabase-5)                *
071600********************************************************************
071700 800-SAVE-BASIC-FOODS.
071800     OPEN OUTPUT BASIC-FOOD-OUT-FILE.
071900     IF NOT BASIC-OUT-IO-OK
072000         DISPLAY 'OPEN OF BASFOOD FOR SAVE FAILED, STATUS='
072100                 WS-BASIC-OUT-STATUS
072200         GO TO 999-ABEND
072300     END-IF.
072400     PERFORM 810-WRITE-ONE-BASIC-LINE THRU 81099-EXIT
072500         VARYING WS-SUB FROM 1 BY 1
072600         UNTIL WS-SUB > FDMT-BASIC-COUNT.
072700     CLOSE BASIC-FOOD-OUT-FILE.
072800 80099-EXIT.
072900     EXIT.
073000 EJECT
073100 810-WRITE-ONE-BASIC-LINE.
073200     IF BFT-SLOT-IN-USE (WS-SUB)
073300         PERFORM 820-BUILD-BASIC-KEYWORD-TEXT THRU 82099-EXIT
073400         COMPUTE WS-CAL-EDIT = BFT-CALORIES (WS-SUB)
073500         PERFORM 860-LEFT-JUSTIFY-CAL THRU 86099-EXIT
073600         MOVE SPACE TO WS-BASIC-OUT-REC
073700         STRING BFT-IDENTIFIER (WS-SUB) DELIMITED BY SPACE
073800                 '|' WS-KEYWORD-LIST DELIMITED BY SPACE
073900                 '|' WS-CAL-TEXT DELIMITED BY SIZE
074000             INTO WS-BASIC-OUT-REC
074100         END-STRING
074200         WRITE BASIC-FOOD-OUT-LINE FROM WS-BASIC-OUT-REC
074300     END-IF.
074400 81099-EXIT.
074500     EXIT.
074600 EJECT
074700 820-BUILD-BASIC-KEYWORD-TEXT.
074800     MOVE SPACE TO WS-KEYWORD-LIST.
074900     PERFORM 821-APPEND-ONE-BASIC-KEYWORD THRU 82199-EXIT
075000         VARYING WS-KSUB FROM 1 BY 1
075100         UNTIL WS-KSUB > BFT-KEYWORD-COUNT (WS-SUB).
075200 82099-EXIT.
075300     EXIT.
075400 EJECT
075500 821-APPEND-ONE-BASIC-KEYWORD.
075600     IF WS-KSUB = 1
075700         MOVE BFT-KEYWORD (WS-SUB WS-KSUB) TO WS-KEYWORD-LIST
075800     ELSE
075900         STRING WS-KEYWORD-LIST DELIMITED BY SPACE
076000                 ',' BFT-KEYWORD (WS-SUB WS-KSUB)
076100                     DELIMITED BY SPACE
076200             INTO WS-KEYWORD-LIST
076300         END-STRING
076400     END-IF.
076500 82199-EXIT.
076600     EXIT.
076700 EJECT
076800********************************************************************
076900*       SAVE COMPOSITE FOODS (SPEC STEP FoodDatabase-5)            *
077000********************************************************************
077100 900-SAVE-COMPOSITE-FOODS.
077200     OPEN OUTPUT COMPOSITE-FOOD-OUT-FILE.
077300     IF NOT COMP-OUT-IO-OK
077400         DISPLAY 'OPEN OF COMPFOOD FOR SAVE FAILED, STATUS='
077500                 WS-COMP-OUT-STATUS
077600         GO TO 999-ABEND
077700     END-IF.
077800     PERFORM 910-WRITE-ONE-COMP-LINE THRU 91099-EXIT
077900         VARYING WS-CSUB FROM 1 BY 1
078000         UNTIL WS-CSUB > FDMT-COMPOSITE-COUNT.
078100     CLOSE COMPOSITE-FOOD-OUT-FILE.
078200 90099-EXIT.
078300     EXIT.
078400 EJECT
078500 910-WRITE-ONE-COMP-LINE.
078600     IF CFT-SLOT-IN-USE (WS-CSUB)
078700         PERFORM 920-BUILD-COMP-KEYWORD-TEXT THRU 92099-EXIT
078800         PERFORM 930-BUILD-COMPONENT-TEXT THRU 93099-EXIT
078900         MOVE SPACE TO WS-COMP-OUT-REC
079000         STRING CFT-IDENTIFIER (WS-CSUB) DELIMITED BY SPACE
079100                 '|' WS-KEYWORD-LIST DELIMITED BY SPACE
079200                 '|' WS-COMPONENT-LIST DELIMITED BY SPACE
079300             INTO WS-COMP-OUT-REC
079400         END-STRING
079500         WRITE COMPOSITE-FOOD-OUT-LINE FROM WS-COMP-OUT-REC
079600     END-IF.
079700 91099-EXIT.
079800     EXIT.
079900 EJECT
080000 920-BUILD-COMP-KEYWORD-TEXT.
080100     MOVE SPACE TO WS-KEYWORD-LIST.
080200     PERFORM 921-APPEND-ONE-COMP-KEYWORD THRU 92199-EXIT
080300         VARYING WS-KSUB FROM 1 BY 1
080400         UNTIL WS-KSUB > CFT-KEYWORD-COUNT (WS-CSUB).
080500 92099-EXIT.
080600     EXIT.
080700 EJECT
080800 921-APPEND-ONE-COMP-KEYWORD.
080900     IF WS-KSUB = 1
081000         MOVE CFT-KEYWORD (WS-CSUB WS-KSUB) TO WS-KEYWORD-LIST
081100     ELSE
081200         STRING WS-KEYWORD-LIST DELIMITED BY SPACE
081300                 ',' CFT-KEYWORD (WS-CSUB WS-KSUB)
081400                     DELIMITED BY SPACE
081500             INTO WS-KEYWORD-LIST
081600         END-STRING
081700     END-IF.
081800 92199-EXIT.
081900     EXIT.
082000 EJECT
082100 930-BUILD-COMPONENT-TEXT.
082200     MOVE SPACE TO WS-COMPONENT-LIST.
082300     PERFORM 931-APPEND-ONE-COMPONENT THRU 93199-EXIT
082400         VARYING WS-KSUB FROM 1 BY 1
082500         UNTIL WS-KSUB > CFT-COMPONENT-COUNT (WS-CSUB).
082600 93099-EXIT.
082700     EXIT.
082800 EJECT
082900 931-APPEND-ONE-COMPONENT.
083000     COMPUTE WS-CAL-EDIT =
083100         CFTC-SERVINGS (WS-CSUB WS-KSUB).
083200     PERFORM 860-LEFT-JUSTIFY-CAL THRU 86099-EXIT.
083300     IF WS-KSUB = 1
083400         STRING CFTC-FOOD-ID (WS-CSUB WS-KSUB)
083500                     DELIMITED BY SPACE
083600                 ':' WS-CAL-TEXT DELIMITED BY SIZE
083700             INTO WS-COMPONENT-LIST
083800         END-STRING
083900     ELSE
084000         STRING WS-COMPONENT-LIST DELIMITED BY SPACE
084100                 ';' CFTC-FOOD-ID (WS-CSUB WS-KSUB)
084200                     DELIMITED BY SPACE
084300                 ':' WS-CAL-TEXT DELIMITED BY SIZE
084400             INTO WS-COMPONENT-LIST
084500         END-STRING
084600     END-IF.
084700 93199-EXIT.
084800     EXIT.
084900 EJECT
085000********************************************************************
085100*          SHARED EDIT-FIELD LEFT-JUSTIFY UTILITIES                *
085200********************************************************************
085300 850-LEFT-JUSTIFY-SEQ.
085400     MOVE ZERO TO WS-LEAD-SPACES.
085500     INSPECT WS-SEQ-EDIT-X TALLYING WS-LEAD-SPACES
085600         FOR LEADING SPACE.
085700     MOVE SPACE TO WS-SEQ-TEXT.
085800     MOVE WS-SEQ-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-SEQ-TEXT.
085900 85099-EXIT.
086000     EXIT.
086100 EJECT
086200 860-LEFT-JUSTIFY-CAL.
086300     MOVE ZERO TO WS-LEAD-SPACES.
086400     INSPECT WS-CAL-EDIT-X TALLYING WS-LEAD-SPACES
086500         FOR LEADING SPACE.
086600     MOVE SPACE TO WS-CAL-TEXT.
086700     MOVE WS-CAL-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-CAL-TEXT.
086800 86099-EXIT.
086900     EXIT.
087000 EJECT
087100********************************************************************
087200*                          999-ABEND                               *
087300********************************************************************
087400 999-ABEND.
087500     DISPLAY 'YDAFDMT ABENDING DUE TO FILE ERROR OR LOAD FAILURE'.
087600     CALL 'CKABEND'.
