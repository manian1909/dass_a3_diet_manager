000100********************************************************************
000200*    YDACOME - COMPOSITE FOOD IN-MEMORY TABLE ENTRY                *
000300*                                                                  *
000400*    BUILT FROM YDACOMP RECORDS BY YDAFDLD -- EACH COMPONENT       *
000500*    POINTS BACK TO A YDAFOOE BASIC FOOD ENTRY BY IDENTIFIER.      *
000600*    WRITTEN AT THE 10 LEVEL SO IT CAN BE COPIED DIRECTLY UNDER    *
000700*    AN OCCURS ENTRY IN A LINKAGE SECTION.                        *
000800*----------------------------------------------------------------- *
000900* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001000* A.00.01 1999-01-11 BC  Y2K - CFT-COMPONENT-TABLE WIDENED TO 20   *
001100* A.01.00 2005-07-19 RL  DROPPED UNRESOLVED COMPONENTS AT LOAD     *
001200* A.01.01 2011-04-04 RL  SPLIT OUT OF YDACOMP AS ITS OWN MEMBER    *
001300********************************************************************
001400     10  CFT-IDENTIFIER           PIC X(40).
001500     10  CFT-KEYWORD-COUNT        PIC S9(4) COMP-3.
001600     10  CFT-KEYWORD-TABLE.
001700         15  CFT-KEYWORD OCCURS 20 TIMES PIC X(20).
001800     10  CFT-COMPONENT-COUNT      PIC S9(4) COMP-3.
001900     10  CFT-COMPONENT-TABLE.
002000         15  CFT-COMPONENT OCCURS 20 TIMES.
002100             20  CFTC-FOOD-ID     PIC X(40).
002200             20  CFTC-SERVINGS    PIC 9(3)V99.
002300     10  CFT-IN-USE-SW            PIC X(01).
002400         88  CFT-SLOT-IN-USE          VALUE 'Y'.
002500         88  CFT-SLOT-FREE            VALUE 'N'.
002600     10  FILLER                   PIC X(05).
