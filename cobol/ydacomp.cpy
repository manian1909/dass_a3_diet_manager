000100********************************************************************
000200*    YDACOMP - COMPOSITE FOOD MASTER RECORD LAYOUT                 *
000300*                                                                  *
000400*    ONE LINE PER COMPOSITE FOOD IN composite_foods.txt.           *
000500*    CF-COMPONENTS IS SEMICOLON-JOINED componentId:servings PAIRS. *
000600*    THE IN-MEMORY TABLE ENTRY BUILT FROM THIS RECORD IS A         *
000700*    SEPARATE MEMBER, YDACOME, SO IT CAN BE NESTED UNDER AN        *
000800*    OCCURS CLAUSE IN THE CALLING PROGRAM'S LINKAGE SECTION.       *
000900*----------------------------------------------------------------- *
001000* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001100* A.00.01 1999-01-11 BC  Y2K - CFT-COMPONENT-TABLE WIDENED TO 20   *
001200* A.01.01 2011-04-04 RL  SPLIT TABLE ENTRY OUT TO YDACOME          *
001300********************************************************************
001400 01  COMPOSITE-FOOD-RECORD.
001500     05  CF-IDENTIFIER            PIC X(40).
001600     05  CF-KEYWORDS              PIC X(200).
001700     05  CF-COMPONENTS            PIC X(400).
001800     05  FILLER                   PIC X(03).
