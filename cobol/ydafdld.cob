000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. YDAFDLD.
000300 AUTHOR. BHARATH CHEVIREDDY.
000400 INSTALLATION. T54 DIETARY SYSTEMS.
000500 DATE-WRITTEN. 06/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  YDAFDLD IS THE SHARED FOOD-MASTER LOADER CALLED BY YDAFDMT AND  *
001200*  YDALOGP AT THE START OF EVERY YADA RUN. IT READS basic_foods.   *
001300*  txt AND composite_foods.txt SEQUENTIALLY, BUILDS THE IN-MEMORY  *
001400*  BASIC AND COMPOSITE FOOD TABLES, SPLITS EACH FOOD'S KEYWORD     *
001500*  LIST, AND RESOLVES EACH COMPOSITE'S COMPONENT LIST AGAINST THE  *
001600*  BASIC TABLE ALREADY LOADED. MALFORMED BASIC-FOOD LINES ARE      *
001700*  SKIPPED AND REPORTED; UNRESOLVED COMPONENT REFERENCES ARE       *
001800*  SILENTLY DROPPED. NEITHER CONDITION ABENDS THE RUN.             *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //YDAFDLD  NOT INDEPENDENTLY EXECUTED -- CALLED SUBPROGRAM       *
002300* //BASFOOD  DD DSN=T54.YADA.BASIC.FOODS,DISP=SHR                  *
002400* //COMPFOOD DD DSN=T54.YADA.COMPOSITE.FOODS,DISP=SHR              *
002500*                                                                  *
002600*P    ENTRY PARAMETERS..                                           *
002700*     LK-BASIC-TABLE      - BASIC FOOD TABLE (UPDATED ON RETURN)   *
002800*     LK-BASIC-COUNT      - COUNT OF BASIC FOOD ENTRIES            *
002900*     LK-COMPOSITE-TABLE  - COMPOSITE FOOD TABLE (UPDATED)         *
003000*     LK-COMPOSITE-COUNT  - COUNT OF COMPOSITE FOOD ENTRIES        *
003100*     LK-RETURN-CODE      - '0' NORMAL, '8' FILE OPEN FAILURE      *
003200*                                                                  *
003300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003400*     I/O ERROR ON basic_foods.txt OR composite_foods.txt          *
003500*                                                                  *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003700*     NONE                                                        *
003800*                                                                  *
003900*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004000*     NONE                                                        *
004100*                                                                  *
004200*----------------------------------------------------------------- *
004300* CHANGE LOG                                                       *
004400*----------------------------------------------------------------- *
004500* A.00.00 1994-06-09 BC  NEW PROGRAM - SPLIT OUT OF YDAFDMT SO      *
004600*                        YDALOGP CAN SHARE THE SAME LOAD LOGIC     *
004700* A.00.01 1995-02-17 BC  SKIP MALFORMED BASIC-FOOD LINES INSTEAD   *
004800*                        OF ABENDING THE RUN - TKT CK-1147         *
004900* A.01.00 1998-11-09 BC  Y2K - KEYWORD/COMPONENT TABLES WIDENED    *
005000*                        TO 20 ENTRIES, SEE YDAFOOD/YDACOMP        *
005100* A.01.01 1998-12-02 BC  Y2K - WS-CURR-DATE NOW 4-DIGIT YEAR       *
005200* A.02.00 2003-02-14 RL  DROP UNRESOLVED COMPONENT REFS, LOG COUNT *
005300*                        INSTEAD OF REJECTING THE WHOLE COMPOSITE  *
005400* A.02.01 2011-04-04 RL  DISPLAY LOAD COUNTERS ON RETURN - TKT     *
005500*                        CK-2203 (OPERATIONS REQUEST)             *
005510* A.02.02 2013-01-18 RL  CALORIES/SERVINGS INT-DOT-FRAC SPLIT NOW *
005520*                        UNSTRUNG INTO NUMERIC RECEIVERS, NOT AN  *
005530*                        EDITED PICTURE - TKT CK-2344              *
005540* A.02.03 2026-02-09 DP  COMPONENT SERVINGS OVER 100.00 NOW       *
005550*                        DROPPED AT LOAD TIME LIKE AN UNRESOLVED  *
005560*                        FOOD ID - TKT CK-2344                    *
005600********************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT BASIC-FOOD-FILE ASSIGN TO BASFOOD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-BASIC-FILE-STATUS.
006600     SELECT COMPOSITE-FOOD-FILE ASSIGN TO COMPFOOD
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-COMP-FILE-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  BASIC-FOOD-FILE.
007200 01  BASIC-FOOD-LINE              PIC X(250).
007300 FD  COMPOSITE-FOOD-FILE.
007400 01  COMPOSITE-FOOD-LINE          PIC X(650).
007500 WORKING-STORAGE SECTION.
007600 01  FILLER PIC X(32)
007700     VALUE 'YDAFDLD WORKING STORAGE BEGINS '.
007800********************************************************************
007900*    READ ONLY CONSTANTS AND SWITCHES                              *
008000********************************************************************
008100 01  READ-ONLY-WORK-AREA.
008200     05  WS-DUMMY                 PIC X VALUE SPACE.
008300     05  WS-BASIC-FILE-STATUS     PIC X(02).
008400         88  BASIC-IO-OK              VALUE '00'.
008500         88  BASIC-IO-EOF             VALUE '10'.
008600     05  WS-COMP-FILE-STATUS      PIC X(02).
008700         88  COMP-IO-OK               VALUE '00'.
008800         88  COMP-IO-EOF              VALUE '10'.
008900     05  END-OF-BASIC-IND         PIC X(01).
009000         88  END-OF-BASIC-FILE        VALUE 'Y'.
009100     05  END-OF-COMP-IND          PIC X(01).
009200         88  END-OF-COMP-FILE         VALUE 'Y'.
009300     05  LINE-OK-IND              PIC X(01).
009400         88  BASIC-LINE-VALID         VALUE 'Y'.
009500         88  BASIC-LINE-INVALID       VALUE 'N'.
009600********************************************************************
009700*                V A R I A B L E   D A T A   A R E A S             *
009800********************************************************************
009900 01  VARIABLE-WORK-AREA.
010000     05  WS-FIELD-COUNT           PIC S9(4) COMP-3.
010100     05  WS-UNSTR-PTR             PIC S9(4) COMP-3.
010200     05  WS-SUB                   PIC S9(4) COMP-3.
010300     05  WS-CSUB                  PIC S9(4) COMP-3.
010400     05  WS-BASIC-READ-CNT        PIC S9(9) COMP-3 VALUE ZERO.
010500     05  WS-BASIC-SKIP-CNT        PIC S9(9) COMP-3 VALUE ZERO.
010600     05  WS-COMP-READ-CNT         PIC S9(9) COMP-3 VALUE ZERO.
010700     05  WS-COMP-DROP-CNT         PIC S9(9) COMP-3 VALUE ZERO.
010800     05  WS-BASIC-LINE-BUF        PIC X(250).
010801     05  WS-BASIC-LINE-VIEW REDEFINES WS-BASIC-LINE-BUF.
010802         10  WS-BLV-FIRST-60      PIC X(60).
010803         10  FILLER               PIC X(190).
010900     05  WS-FLD-1                 PIC X(40).
010950     05  WS-FLD-2                 PIC X(200).
011000     05  WS-FLD-3                 PIC X(10).
011100     05  WS-CAL-INT               PIC 9(05).
011200     05  WS-CAL-FRAC              PIC 9(02).
011300     05  WS-CALORIES-NUM          PIC 9(5)V99.
011400     05  WS-CALORIES-EDIT REDEFINES WS-CALORIES-NUM PIC 9(5)V99.
011500     05  WS-ONE-KEYWORD           PIC X(20).
011600     05  WS-COMPONENT-LIST        PIC X(400).
011700     05  WS-ONE-COMPONENT         PIC X(48).
011800     05  WS-COMP-FOOD-ID          PIC X(40).
011900     05  WS-COMP-SERV-TEXT        PIC X(06).
011910     05  WS-SERV-INT              PIC 9(03).
011920     05  WS-SERV-FRAC             PIC 9(02).
012000     05  WS-COMP-SERVINGS         PIC 9(3)V99.
012010     05  WS-COMP-SERVINGS-X REDEFINES WS-COMP-SERVINGS PIC X(05).
012100     05  WS-RESOLVED-IND          PIC X(01).
012200         88  COMPONENT-RESOLVED       VALUE 'Y'.
012300         88  COMPONENT-UNRESOLVED     VALUE 'N'.
012400 01  FILLER PIC X(32)
012500     VALUE 'YDAFDLD WORKING STORAGE ENDS   '.
012600 LINKAGE SECTION.
012700 01  LK-BASIC-TABLE.
012800     05  LK-BASIC-ENTRY OCCURS 500 TIMES.
012900         COPY YDAFOOE.
013000 01  LK-BASIC-COUNT               PIC S9(4) COMP-3.
013100 01  LK-COMPOSITE-TABLE.
013200     05  LK-COMPOSITE-ENTRY OCCURS 200 TIMES.
013300         COPY YDACOME.
013400 01  LK-COMPOSITE-COUNT           PIC S9(4) COMP-3.
013500 01  LK-RETURN-CODE               PIC X(01).
013600 EJECT
013700 PROCEDURE DIVISION USING LK-BASIC-TABLE LK-BASIC-COUNT
013800     LK-COMPOSITE-TABLE LK-COMPOSITE-COUNT LK-RETURN-CODE.
013900********************************************************************
014000*                        MAINLINE LOGIC                           *
014100********************************************************************
014200 0-CONTROL-PROCESS.
014300     PERFORM 1-INITIALIZATION
014400         THRU 199-INITIALIZATION-EXIT.
014500     PERFORM 11-OPEN-FILES
014600         THRU 1199-OPEN-FILES-EXIT.
014700     PERFORM 2-LOAD-BASIC-FOODS
014800         THRU 299-LOAD-BASIC-FOODS-EXIT.
014900     PERFORM 3-LOAD-COMPOSITE-FOODS
015000         THRU 399-LOAD-COMPOSITE-FOODS-EXIT.
015100     PERFORM 9-CLOSE-FILES
015200         THRU 999-CLOSE-FILES-EXIT.
015300     DISPLAY 'YDAFDLD BASIC FOODS READ:     ' WS-BASIC-READ-CNT.
015400     DISPLAY 'YDAFDLD BASIC FOODS SKIPPED:  ' WS-BASIC-SKIP-CNT.
015500     DISPLAY 'YDAFDLD COMPOSITE FOODS READ: ' WS-COMP-READ-CNT.
015600     DISPLAY 'YDAFDLD COMPONENTS DROPPED:   ' WS-COMP-DROP-CNT.
015700     GOBACK.
015800 EJECT
015900********************************************************************
016000*                         INITIALIZATION                          *
016100********************************************************************
016200 1-INITIALIZATION.
016300     MOVE '0' TO LK-RETURN-CODE.
016400     MOVE ZERO TO LK-BASIC-COUNT LK-COMPOSITE-COUNT.
016500     MOVE SPACE TO END-OF-BASIC-IND END-OF-COMP-IND.
016600 199-INITIALIZATION-EXIT.
016700     EXIT.
016800 EJECT
016900********************************************************************
017000*                         OPEN ALL FILES                          *
017100********************************************************************
017200 11-OPEN-FILES.
017300     OPEN INPUT BASIC-FOOD-FILE.
017400     IF NOT BASIC-IO-OK
017500         DISPLAY 'OPEN OF basic_foods.txt FAILED, STATUS='
017600                 WS-BASIC-FILE-STATUS
017700         MOVE '8' TO LK-RETURN-CODE
017800         GO TO EOJ99-ABEND
017900     END-IF.
018000     OPEN INPUT COMPOSITE-FOOD-FILE.
018100     IF NOT COMP-IO-OK
018200         DISPLAY 'OPEN OF composite_foods.txt FAILED, STATUS='
018300                 WS-COMP-FILE-STATUS
018400         MOVE '8' TO LK-RETURN-CODE
018500         GO TO EOJ99-ABEND
018600     END-IF.
018700 1199-OPEN-FILES-EXIT.
018800     EXIT.
018900 EJECT
019000********************************************************************
019100*             LOAD BASIC FOODS (SPEC STEP FoodDatabase-1)         *
019200********************************************************************
019300 2-LOAD-BASIC-FOODS.
019400     PERFORM 21-READ-BASIC-LINE
019500         THRU 2199-READ-BASIC-LINE-EXIT
019600         UNTIL END-OF-BASIC-FILE.
019700 299-LOAD-BASIC-FOODS-EXIT.
019800     EXIT.
019900 EJECT
020000 21-READ-BASIC-LINE.
020100     READ BASIC-FOOD-FILE INTO WS-BASIC-LINE-BUF.
020200     IF BASIC-IO-EOF
020300         SET END-OF-BASIC-FILE TO TRUE
020400     ELSE
020500         IF NOT BASIC-IO-OK
020600             DISPLAY 'READ ERROR ON basic_foods.txt, STATUS='
020700                     WS-BASIC-FILE-STATUS
020800             GO TO EOJ99-ABEND
020900         ELSE
021000             ADD 1 TO WS-BASIC-READ-CNT
021100             PERFORM 22-VALIDATE-BASIC-LINE
021200                 THRU 2299-VALIDATE-BASIC-LINE-EXIT
021300             IF BASIC-LINE-VALID
021400                 PERFORM 23-STORE-BASIC-ENTRY
021500                     THRU 2399-STORE-BASIC-ENTRY-EXIT
021600             ELSE
021700                 ADD 1 TO WS-BASIC-SKIP-CNT
021800                 DISPLAY 'SKIPPED MALFORMED BASIC FOOD LINE: '
021900                         WS-BLV-FIRST-60
022000             END-IF
022100         END-IF
022200     END-IF.
022300 2199-READ-BASIC-LINE-EXIT.
022400     EXIT.
022500 EJECT
022600 22-VALIDATE-BASIC-LINE.
022700     SET BASIC-LINE-VALID TO TRUE.
022800     MOVE SPACE TO WS-FLD-1 WS-FLD-2 WS-FLD-3.
022900     MOVE ZERO TO WS-FIELD-COUNT.
023000     UNSTRING WS-BASIC-LINE-BUF DELIMITED BY '|'
023100         INTO WS-FLD-1 WS-FLD-2 WS-FLD-3
023200         TALLYING IN WS-FIELD-COUNT
023300     END-UNSTRING.
023400     IF WS-FIELD-COUNT < 3
023410         SET BASIC-LINE-INVALID TO TRUE
023420         GO TO 2299-VALIDATE-BASIC-LINE-EXIT
023600     END-IF.
023700     MOVE ZERO TO WS-CAL-INT WS-CAL-FRAC.
023800     UNSTRING WS-FLD-3 DELIMITED BY '.'
023900         INTO WS-CAL-INT WS-CAL-FRAC
024000     END-UNSTRING.
024100     IF WS-CAL-INT IS NOT NUMERIC OR WS-CAL-FRAC IS NOT NUMERIC
024200         SET BASIC-LINE-INVALID TO TRUE
024300     END-IF.
024400 2299-VALIDATE-BASIC-LINE-EXIT.
024500     EXIT.
024600 EJECT
024700 23-STORE-BASIC-ENTRY.
024800     ADD 1 TO LK-BASIC-COUNT.
024900     MOVE WS-FLD-1 TO LK-BASIC-ENTRY (LK-BASIC-COUNT) BFT-IDENTIFIER.
025000     COMPUTE LK-BASIC-ENTRY (LK-BASIC-COUNT) BFT-CALORIES =
025100         WS-CAL-INT + (WS-CAL-FRAC / 100).
025200     SET BFT-SLOT-IN-USE (LK-BASIC-COUNT) TO TRUE.
025300     MOVE ZERO TO BFT-KEYWORD-COUNT (LK-BASIC-COUNT).
025400     MOVE SPACE TO WS-COMPONENT-LIST.
025500     MOVE WS-FLD-2 TO WS-COMPONENT-LIST.
025600     MOVE 1 TO WS-UNSTR-PTR.
025700     PERFORM 24-SPLIT-ONE-KEYWORD
025800         THRU 2499-SPLIT-ONE-KEYWORD-EXIT
025900         UNTIL WS-UNSTR-PTR > 200
026000         OR BFT-KEYWORD-COUNT (LK-BASIC-COUNT) = 20.
026100 2399-STORE-BASIC-ENTRY-EXIT.
026200     EXIT.
026300 EJECT
026400 24-SPLIT-ONE-KEYWORD.
026500     MOVE SPACE TO WS-ONE-KEYWORD.
026600     UNSTRING WS-COMPONENT-LIST (1:200) DELIMITED BY ','
026700         INTO WS-ONE-KEYWORD
026800         WITH POINTER WS-UNSTR-PTR
026900     END-UNSTRING.
027000     IF WS-ONE-KEYWORD NOT = SPACE
027100         ADD 1 TO BFT-KEYWORD-COUNT (LK-BASIC-COUNT)
027200         MOVE WS-ONE-KEYWORD
027300             TO BFT-KEYWORD (LK-BASIC-COUNT
027400                 BFT-KEYWORD-COUNT (LK-BASIC-COUNT))
027500     END-IF.
027600 2499-SPLIT-ONE-KEYWORD-EXIT.
027700     EXIT.
027800 EJECT
027900********************************************************************
028000*         LOAD COMPOSITE FOODS (SPEC STEP FoodDatabase-2)         *
028100********************************************************************
028200 3-LOAD-COMPOSITE-FOODS.
028300     PERFORM 31-READ-COMP-LINE
028400         THRU 3199-READ-COMP-LINE-EXIT
028500         UNTIL END-OF-COMP-FILE.
028600 399-LOAD-COMPOSITE-FOODS-EXIT.
028700     EXIT.
028800 EJECT
028900 31-READ-COMP-LINE.
029000     READ COMPOSITE-FOOD-FILE INTO COMPOSITE-FOOD-LINE.
029100     IF COMP-IO-EOF
029200         SET END-OF-COMP-FILE TO TRUE
029300     ELSE
029400         IF NOT COMP-IO-OK
029500             DISPLAY 'READ ERROR ON composite_foods.txt, STATUS='
029600                     WS-COMP-FILE-STATUS
029700             GO TO EOJ99-ABEND
029800         ELSE
029900             ADD 1 TO WS-COMP-READ-CNT
030000             PERFORM 32-STORE-COMPOSITE-ENTRY
030100                 THRU 3299-STORE-COMPOSITE-ENTRY-EXIT
030200         END-IF
030300     END-IF.
030400 3199-READ-COMP-LINE-EXIT.
030500     EXIT.
030600 EJECT
030700 32-STORE-COMPOSITE-ENTRY.
030800     MOVE SPACE TO WS-FLD-1 WS-FLD-2.
030900     MOVE ZERO TO WS-FIELD-COUNT.
031000     UNSTRING COMPOSITE-FOOD-LINE DELIMITED BY '|'
031100         INTO WS-FLD-1 WS-FLD-2 WS-COMPONENT-LIST
031200         TALLYING IN WS-FIELD-COUNT
031300     END-UNSTRING.
031400     IF WS-FIELD-COUNT < 3
031500         DISPLAY 'SKIPPED MALFORMED COMPOSITE FOOD LINE: '
031600                 COMPOSITE-FOOD-LINE (1:60)
031700         GO TO 3299-STORE-COMPOSITE-ENTRY-EXIT
031800     END-IF.
031900     ADD 1 TO LK-COMPOSITE-COUNT.
032000     MOVE WS-FLD-1 TO LK-COMPOSITE-ENTRY (LK-COMPOSITE-COUNT)
032100         CFT-IDENTIFIER.
032200     SET CFT-SLOT-IN-USE (LK-COMPOSITE-COUNT) TO TRUE.
032300     MOVE ZERO TO CFT-KEYWORD-COUNT (LK-COMPOSITE-COUNT).
032400     MOVE ZERO TO CFT-COMPONENT-COUNT (LK-COMPOSITE-COUNT).
032500     MOVE 1 TO WS-UNSTR-PTR.
032600     PERFORM 33-SPLIT-COMP-KEYWORD
032700         THRU 3399-SPLIT-COMP-KEYWORD-EXIT
032800         UNTIL WS-UNSTR-PTR > 200
032900         OR CFT-KEYWORD-COUNT (LK-COMPOSITE-COUNT) = 20.
033000     MOVE 1 TO WS-UNSTR-PTR.
033100     PERFORM 34-RESOLVE-ONE-COMPONENT
033200         THRU 3499-RESOLVE-ONE-COMPONENT-EXIT
033300         UNTIL WS-UNSTR-PTR > 400
033400         OR CFT-COMPONENT-COUNT (LK-COMPOSITE-COUNT) = 20.
033500 3299-STORE-COMPOSITE-ENTRY-EXIT.
033600     EXIT.
033700 EJECT
033800 33-SPLIT-COMP-KEYWORD.
033900     MOVE SPACE TO WS-ONE-KEYWORD.
034000     UNSTRING WS-FLD-2 (1:200) DELIMITED BY ','
034100         INTO WS-ONE-KEYWORD
034200         WITH POINTER WS-UNSTR-PTR
034300     END-UNSTRING.
034400     IF WS-ONE-KEYWORD NOT = SPACE
034500         ADD 1 TO CFT-KEYWORD-COUNT (LK-COMPOSITE-COUNT)
034600         MOVE WS-ONE-KEYWORD
034700             TO CFT-KEYWORD (LK-COMPOSITE-COUNT
034800                 CFT-KEYWORD-COUNT (LK-COMPOSITE-COUNT))
034900     END-IF.
035000 3399-SPLIT-COMP-KEYWORD-EXIT.
035100     EXIT.
035200 EJECT
035300 34-RESOLVE-ONE-COMPONENT.
035400     MOVE SPACE TO WS-ONE-COMPONENT.
035500     UNSTRING WS-COMPONENT-LIST (1:400) DELIMITED BY ';'
035600         INTO WS-ONE-COMPONENT
035700         WITH POINTER WS-UNSTR-PTR
035800     END-UNSTRING.
035900     IF WS-ONE-COMPONENT = SPACE
036000         GO TO 3499-RESOLVE-ONE-COMPONENT-EXIT
036100     END-IF.
036200     MOVE SPACE TO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT.
036300     UNSTRING WS-ONE-COMPONENT DELIMITED BY ':'
036400         INTO WS-COMP-FOOD-ID WS-COMP-SERV-TEXT
036500     END-UNSTRING.
036600     SET COMPONENT-UNRESOLVED TO TRUE.
036700     PERFORM 35-SEARCH-BASIC-TABLE
036800         THRU 3599-SEARCH-BASIC-TABLE-EXIT
036900         VARYING WS-SUB FROM 1 BY 1
037000         UNTIL WS-SUB > LK-BASIC-COUNT
037100         OR COMPONENT-RESOLVED.
037200     IF COMPONENT-RESOLVED
037210         MOVE ZERO TO WS-SERV-INT WS-SERV-FRAC
037220         UNSTRING WS-COMP-SERV-TEXT DELIMITED BY '.'
037230             INTO WS-SERV-INT WS-SERV-FRAC
037240         END-UNSTRING
037300         COMPUTE WS-COMP-SERVINGS =
037310             WS-SERV-INT + (WS-SERV-FRAC / 100)
037320         IF WS-COMP-SERVINGS > 100.00
037330             SET COMPONENT-UNRESOLVED TO TRUE
037340         END-IF
037400     END-IF.
037410*    TKT CK-2344 - COMPONENT SERVINGS OVER 100.00 IS DROPPED THE
037420*    SAME AS AN UNRESOLVED FOOD ID, NOT ABENDED.
037430     IF COMPONENT-RESOLVED
037500         ADD 1 TO CFT-COMPONENT-COUNT (LK-COMPOSITE-COUNT)
037510         MOVE WS-COMP-FOOD-ID
037600             TO CFTC-FOOD-ID (LK-COMPOSITE-COUNT
037700                 CFT-COMPONENT-COUNT (LK-COMPOSITE-COUNT))
037800         MOVE WS-COMP-SERVINGS
037900             TO CFTC-SERVINGS (LK-COMPOSITE-COUNT
038000                 CFT-COMPONENT-COUNT (LK-COMPOSITE-COUNT))
038100     ELSE
038200         ADD 1 TO WS-COMP-DROP-CNT
038300     END-IF.
038400 3499-RESOLVE-ONE-COMPONENT-EXIT.
038500     EXIT.
038600 EJECT
038700 35-SEARCH-BASIC-TABLE.
038800     IF BFT-SLOT-IN-USE (WS-SUB)
038900         AND BFT-IDENTIFIER (WS-SUB) = WS-COMP-FOOD-ID
039000         SET COMPONENT-RESOLVED TO TRUE
039100     END-IF.
039200 3599-SEARCH-BASIC-TABLE-EXIT.
039300     EXIT.
039400 EJECT
039500********************************************************************
039600*                        CLOSE FILES                              *
039700********************************************************************
039800 9-CLOSE-FILES.
039900     CLOSE BASIC-FOOD-FILE COMPOSITE-FOOD-FILE.
040000     GO TO 999-CLOSE-FILES-EXIT.
040100 EOJ99-ABEND.
040200     DISPLAY 'YDAFDLD ABENDING DUE TO FILE ERROR'.
040300     MOVE '8' TO LK-RETURN-CODE.
040400 999-CLOSE-FILES-EXIT.
040500     EXIT.
