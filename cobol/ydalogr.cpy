000100********************************************************************
000200*    YDALOGR - DAILY FOOD LOG RECORD LAYOUT                       *
000300*                                                                  *
000400*    ONE LINE PER (DATE, SERVING) PAIR IN daily_food_logs.txt.     *
000500*    SOURCE FORMAT CARRIES 6 DECIMAL PLACES ON SERVINGS.  THE      *
000600*    IN-MEMORY TABLE ENTRY BUILT FROM THIS RECORD IS A SEPARATE    *
000700*    MEMBER, YDALOGE, SO IT CAN BE NESTED UNDER AN OCCURS CLAUSE.  *
000800*----------------------------------------------------------------- *
000900* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001000* A.01.01 2011-04-04 RL  SPLIT TABLE ENTRY OUT TO YDALOGE          *
001100********************************************************************
001200 01  LOG-ENTRY-RECORD.
001300     05  LE-DATE                  PIC X(10).
001400     05  LE-FOOD-ID               PIC X(40).
001500     05  LE-SERVINGS              PIC 9(3)V999999.
001600     05  FILLER                   PIC X(07).
