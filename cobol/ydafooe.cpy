000100********************************************************************
000200*    YDAFOOE - BASIC FOOD IN-MEMORY TABLE ENTRY                    *
000300*                                                                  *
000400*    BUILT FROM YDAFOOD RECORDS BY YDAFDLD, SHARED BY YDAFDMT,     *
000500*    YDALOGP AND YDACALC.  WRITTEN AT THE 10 LEVEL SO IT CAN BE    *
000600*    COPIED DIRECTLY UNDER AN OCCURS ENTRY IN A LINKAGE SECTION.   *
001000*----------------------------------------------------------------- *
001100* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001200* A.00.01 1998-11-09 BC  Y2K - WIDENED KEYWORD TABLE TO 20 ENTRIES *
001300* A.01.00 2003-02-14 RL  ADDED BFT-IN-USE-SW FOR TABLE COMPACTION  *
001400* A.01.01 2011-04-04 RL  SPLIT OUT OF YDAFOOD AS ITS OWN MEMBER    *
001500********************************************************************
001600     10  BFT-IDENTIFIER          PIC X(40).
001700     10  BFT-CALORIES            PIC 9(5)V99.
001800     10  BFT-KEYWORD-COUNT       PIC S9(4) COMP-3.
001900     10  BFT-KEYWORD-TABLE.
002000         15  BFT-KEYWORD OCCURS 20 TIMES PIC X(20).
002100     10  BFT-IN-USE-SW           PIC X(01).
002200         88  BFT-SLOT-IN-USE         VALUE 'Y'.
002300         88  BFT-SLOT-FREE           VALUE 'N'.
002400     10  FILLER                  PIC X(05).
