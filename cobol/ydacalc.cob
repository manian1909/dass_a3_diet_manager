000100 IDENTIFICATION DIVISION.
000200********************************************************************
000300*    PROGRAM-ID.  YDACALC                                          *
000400********************************************************************
000500 PROGRAM-ID.    YDACALC.
000600 AUTHOR.        BHARATH CHEVIREDDY.
000700 INSTALLATION.  T54 DIETARY SYSTEMS.
000800 DATE-WRITTEN.  06/09/94.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED.
001100********************************************************************
001200*    A B S T R A C T                                               *
001300*                                                                  *
001400*    YDACALC DERIVES THE CALORIES-PER-SERVING OF ONE COMPOSITE     *
001500*    FOOD TABLE ENTRY.  THE FIGURE IS NEVER STORED ON THE MASTER   *
001600*    FILE -- SPEC CALLS FOR IT TO BE RECOMPUTED EVERY TIME IT IS   *
001700*    NEEDED, SO YDAFDMT AND YDALOGP BOTH CALL THIS ROUTINE RATHER  *
001800*    THAN CARRYING THEIR OWN COPY OF THE ARITHMETIC.               *
001900*                                                                  *
002000*    J C L                                                        *
002100*                                                                  *
002200*    CALLED SUBPROGRAM -- NO JCL OF ITS OWN.  RUNS UNDER THE        *
002300*    CALLING STEP'S REGION.                                        *
002400*                                                                  *
002500*    E N T R Y   P A R A M E T E R S                               *
002600*                                                                  *
002700*    LK-BASIC-TABLE      RESOLVED BASIC FOOD TABLE (READ ONLY)     *
002800*    LK-BASIC-COUNT      NUMBER OF ENTRIES IN LK-BASIC-TABLE       *
002900*    LK-COMPOSITE-ENTRY  THE ONE COMPOSITE ENTRY TO BE PRICED      *
003000*    LK-CALORIES-EACH    RETURNED -- CALORIES PER SERVING          *
003100*                                                                  *
003200*    E R R O R S                                                   *
003300*                                                                  *
003400*    A COMPONENT WHOSE CFTC-FOOD-ID IS NOT FOUND IN LK-BASIC-TABLE *
003500*    CONTRIBUTES ZERO -- SUCH COMPONENTS SHOULD NOT OCCUR SINCE     *
003600*    YDAFDLD DROPS UNRESOLVED COMPONENTS AT LOAD TIME, BUT WE DO    *
003700*    NOT ABEND IF ONE SLIPS THROUGH.                               *
003800*                                                                  *
003900*    E L E M E N T S                                               *
004000*                                                                  *
004100*    NONE.                                                        *
004200*                                                                  *
004300*    U S E R   C O N S T A N T S                                   *
004400*                                                                  *
004500*    NONE.                                                        *
004600*----------------------------------------------------------------- *
004700*                     C H A N G E   L O G                         *
004800*----------------------------------------------------------------- *
004900* A.00.00 1994-06-09 BC  INITIAL PROGRAM FOR YADA FILEPASS          *
005000* A.00.01 1998-11-20 BC  Y2K - WIDENED SUBSCRIPTS TO S9(4) COMP     *
005100* A.01.00 2005-07-19 RL  ZERO-CONTRIBUTION ON UNRESOLVED COMPONENT  *
005200*                        RATHER THAN ABEND, TKT CK-1980             *
005300* A.01.01 2011-04-04 RL  ROUNDED RESULT TO 2 DECIMALS, TKT CK-2203  *
005400********************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*    NO FILES -- TABLE-DRIVEN SUBPROGRAM ONLY.
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400     05  FILLER                   PIC X(40)
006500         VALUE 'YDACALC WORKING STORAGE BEGINS HERE    '.
006600*
006700 01  VARIABLE-WORK-AREA.
006800     05  WS-SUB                   PIC S9(4) COMP-3.
006850     05  WS-SUB-X REDEFINES WS-SUB PIC X(02).
006900     05  WS-CSUB                  PIC S9(4) COMP-3.
007000     05  WS-FOUND-SW              PIC X(01).
007100         88  WS-COMPONENT-FOUND       VALUE 'Y'.
007200         88  WS-COMPONENT-NOT-FOUND   VALUE 'N'.
007300     05  WS-RUNNING-TOTAL         PIC 9(8)V9999.
007400     05  WS-RUNNING-TOTAL-X REDEFINES WS-RUNNING-TOTAL
007500                              PIC X(12).
007600     05  WS-CONTRIB               PIC 9(8)V9999.
007700     05  WS-CONTRIB-X REDEFINES WS-CONTRIB
007800                              PIC X(12).
007900     05  FILLER                   PIC X(10).
008000*
008100     05  FILLER                   PIC X(40)
008200         VALUE 'YDACALC WORKING STORAGE ENDS HERE      '.
008300*
008400 LINKAGE SECTION.
008500 01  LK-BASIC-TABLE.
008600     05  LK-BASIC-ENTRY OCCURS 500 TIMES.
008700         COPY YDAFOOE.
008800 01  LK-BASIC-COUNT               PIC S9(4) COMP-3.
008900 01  LK-COMPOSITE-ENTRY.
009000     COPY YDACOME.
009100 01  LK-CALORIES-EACH             PIC 9(5)V99.
009400*
009500 PROCEDURE DIVISION USING LK-BASIC-TABLE
009600                          LK-BASIC-COUNT
009700                          LK-COMPOSITE-ENTRY
009800                          LK-CALORIES-EACH.
009900*
010000 0-CONTROL-PROCESS.
010100     PERFORM 1-INITIALIZATION THRU 199-EXIT.
010200     PERFORM 2-PRICE-COMPONENTS THRU 299-EXIT
010300         VARYING WS-CSUB FROM 1 BY 1
010400         UNTIL WS-CSUB > CFT-COMPONENT-COUNT.
010500     PERFORM 3-SET-RETURN-VALUE THRU 399-EXIT.
010600     GOBACK.
010700*
010800 1-INITIALIZATION.
010900     MOVE ZERO TO WS-RUNNING-TOTAL.
011000     MOVE ZERO TO LK-CALORIES-EACH.
011100 199-EXIT.
011200     EXIT.
011300*
011400 2-PRICE-COMPONENTS.
011500     SET WS-COMPONENT-NOT-FOUND TO TRUE.
011600     MOVE ZERO TO WS-CONTRIB.
011700     PERFORM 21-SEARCH-BASIC-TABLE THRU 2199-EXIT
011800         VARYING WS-SUB FROM 1 BY 1
011900         UNTIL WS-SUB > LK-BASIC-COUNT
012000            OR WS-COMPONENT-FOUND.
012100     IF WS-COMPONENT-FOUND
012200         COMPUTE WS-CONTRIB ROUNDED =
012300             BFT-CALORIES (WS-SUB) *
012400             CFTC-SERVINGS (WS-CSUB)
012500         ADD WS-CONTRIB TO WS-RUNNING-TOTAL
012600     END-IF.
012700 299-EXIT.
012800     EXIT.
012900*
013000 21-SEARCH-BASIC-TABLE.
013100     IF BFT-SLOT-IN-USE (WS-SUB)
013200         AND BFT-IDENTIFIER (WS-SUB) =
013300             CFTC-FOOD-ID (WS-CSUB)
013400             SET WS-COMPONENT-FOUND TO TRUE
013500     END-IF.
013600 2199-EXIT.
013700     EXIT.
013800*
013900 3-SET-RETURN-VALUE.
014000     COMPUTE LK-CALORIES-EACH ROUNDED = WS-RUNNING-TOTAL.
014100 399-EXIT.
014200     EXIT.
