000100********************************************************************
000200*    YDALOGE - DAILY FOOD LOG IN-MEMORY TABLE ENTRY                *
000300*                                                                  *
000400*    BUILT FROM YDALOGR RECORDS BY YDALOGP AT JOB START, HELD FOR  *
000500*    THE DURATION OF THE RUN SO ADD/REMOVE/UNDO TRANSACTIONS CAN   *
001000*    OPERATE ON IT AS AN ORDINARY IN-MEMORY LIST.                  *
001100*----------------------------------------------------------------- *
001200* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001300* A.01.00 2006-03-30 RL  ADDED LGT-CALORIES-EACH FOR REPORTING     *
001400* A.01.01 2011-04-04 RL  SPLIT OUT OF YDALOGR AS ITS OWN MEMBER    *
001500********************************************************************
001600     10  LGT-DATE                 PIC X(10).
001700     10  LGT-FOOD-ID              PIC X(40).
001800     10  LGT-SERVINGS             PIC 9(3)V99.
001900     10  LGT-CALORIES-EACH        PIC 9(5)V99.
002000     10  LGT-IN-USE-SW            PIC X(01).
002100         88  LGT-SLOT-IN-USE          VALUE 'Y'.
002200         88  LGT-SLOT-FREE            VALUE 'N'.
002300     10  FILLER                   PIC X(05).
