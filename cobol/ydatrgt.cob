000100 IDENTIFICATION DIVISION.
000200********************************************************************
000300*    PROGRAM-ID.  YDATRGT                                          *
000400********************************************************************
000500 PROGRAM-ID.    YDATRGT.
000600 AUTHOR.        BHARATH CHEVIREDDY.
000700 INSTALLATION.  T54 DIETARY SYSTEMS.
000800 DATE-WRITTEN.  06/09/94.
000900 DATE-COMPILED.
001000 SECURITY.      UNCLASSIFIED.
001100********************************************************************
001200*    A B S T R A C T                                               *
001300*                                                                  *
001400*    YDATRGT COMPUTES A DAILY CALORIE TARGET FOR ONE DIET PROFILE. *
001500*    THE CALLER SUPPLIES THE STRATEGY CODE ('H' = HARRIS-BENEDICT, *
001600*    'M' = MIFFLIN-ST JEOR) HELD AS THE RUN'S CURRENT STRATEGY --  *
001700*    BMR IS COMPUTED UNDER THAT FORMULA, THEN SCALED BY THE        *
001800*    ACTIVITY MULTIPLIER FOR THE PROFILE'S ACTIVITY LEVEL.         *
001900*                                                                  *
002000*    J C L                                                        *
002100*                                                                  *
002200*    CALLED SUBPROGRAM -- NO JCL OF ITS OWN.  RUNS UNDER THE       *
002300*    CALLING STEP'S REGION.                                        *
002400*                                                                  *
002500*    E N T R Y   P A R A M E T E R S                               *
002600*                                                                  *
002700*    LK-PROFILE          DIET-PROFILE-RECORD FOR THIS COMPUTATION  *
002800*    LK-STRATEGY-CODE    'H' HARRIS-BENEDICT, 'M' MIFFLIN-ST JEOR  *
002900*    LK-DAILY-TARGET     RETURNED -- DAILY CALORIE TARGET          *
003000*                                                                  *
003100*    E R R O R S                                                   *
003200*                                                                  *
003300*    AN UNRECOGNIZED LK-STRATEGY-CODE DEFAULTS TO HARRIS-BENEDICT, *
003400*    THE SAME DEFAULT THE CALLING PROGRAMS ESTABLISH AT STARTUP.   *
003500*                                                                  *
003600*    E L E M E N T S                                               *
003700*                                                                  *
003800*    NONE.                                                        *
003900*                                                                  *
004000*    U S E R   C O N S T A N T S                                   *
004100*                                                                  *
004200*    HARRIS-BENEDICT AND MIFFLIN-ST JEOR COEFFICIENTS, SEE 200-    *
004300*    AND 300- PARAGRAPHS BELOW.                                    *
004400*----------------------------------------------------------------- *
004500*                     C H A N G E   L O G                         *
004600*----------------------------------------------------------------- *
004700* A.00.00 1994-06-09 BC  INITIAL PROGRAM, HARRIS-BENEDICT ONLY      *
004800* A.00.01 1996-08-14 BC  ADDED MIFFLIN-ST JEOR FORMULA, TKT CK-0611 *
004900* A.00.02 1998-11-20 BC  Y2K - PROFILE-AGE WIDENED TO PIC 9(3)      *
005000* A.01.00 2011-04-04 RL  ACTIVITY MULTIPLIER TABLE DRIVEN, NOT A    *
005100*                        HARD-CODED IF/ELSE LADDER, TKT CK-2203     *
005200********************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900*    NO FILES -- TABLE-DRIVEN SUBPROGRAM ONLY.
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200     05  FILLER                   PIC X(40)
006300         VALUE 'YDATRGT WORKING STORAGE BEGINS HERE    '.
006400*
006500     COPY YDAACTV.
006600*
006700 01  VARIABLE-WORK-AREA.
006800     05  WS-SUB                   PIC S9(4) COMP-3.
006900     05  WS-WEIGHT-KG             PIC 9(3)V9999.
007000     05  WS-HEIGHT-CM             PIC 9(3)V9999.
007100     05  WS-BMR                   PIC 9(5)V9999.
007200     05  WS-BMR-X REDEFINES WS-BMR PIC X(09).
007300     05  WS-MULTIPLIER            PIC 9V999.
007350     05  WS-MULTIPLIER-X REDEFINES WS-MULTIPLIER PIC X(04).
007400     05  WS-TARGET                PIC 9(6)V9999.
007500     05  WS-TARGET-X REDEFINES WS-TARGET PIC X(10).
007600     05  FILLER                   PIC X(10).
007700*
007800     05  FILLER                   PIC X(40)
007900         VALUE 'YDATRGT WORKING STORAGE ENDS HERE      '.
008000*
008100 LINKAGE SECTION.
008200     COPY YDAPROF REPLACING DIET-PROFILE-RECORD BY LK-PROFILE.
008400 01  LK-STRATEGY-CODE             PIC X(01).
008500     88  LK-HARRIS-BENEDICT           VALUE 'H'.
008600     88  LK-MIFFLIN-ST-JEOR           VALUE 'M'.
008700 01  LK-DAILY-TARGET              PIC 9(6)V99.
008800*
008900 PROCEDURE DIVISION USING LK-PROFILE
009000                          LK-STRATEGY-CODE
009100                          LK-DAILY-TARGET.
009200*
009300 0-CONTROL-PROCESS.
009400     PERFORM 1-INITIALIZATION THRU 199-EXIT.
009500     IF LK-MIFFLIN-ST-JEOR
009600         PERFORM 300-MIFFLIN-ST-JEOR THRU 399-EXIT
009700     ELSE
009800         PERFORM 200-HARRIS-BENEDICT THRU 299-EXIT
009900     END-IF.
010000     PERFORM 400-APPLY-ACTIVITY-MULTIPLIER THRU 499-EXIT.
010100     PERFORM 500-SET-RETURN-VALUE THRU 599-EXIT.
010200     GOBACK.
010300*
010400 1-INITIALIZATION.
010500     MOVE ZERO TO WS-BMR.
010600     MOVE ZERO TO WS-TARGET.
010700     MOVE ZERO TO LK-DAILY-TARGET.
010800     COMPUTE WS-WEIGHT-KG = PROFILE-WEIGHT OF LK-PROFILE.
010900     COMPUTE WS-HEIGHT-CM = PROFILE-HEIGHT OF LK-PROFILE.
011000 199-EXIT.
011100     EXIT.
011200*
011300 200-HARRIS-BENEDICT.
011400     IF PROFILE-IS-MALE OF LK-PROFILE
011500         COMPUTE WS-BMR ROUNDED =
011600             88.362 + (13.397 * WS-WEIGHT-KG)
011700                    + (4.799  * WS-HEIGHT-CM)
011800                    - (5.677  * PROFILE-AGE OF LK-PROFILE)
011900     ELSE
012000         COMPUTE WS-BMR ROUNDED =
012100             447.593 + (9.247 * WS-WEIGHT-KG)
012200                     + (3.098 * WS-HEIGHT-CM)
012300                     - (4.330 * PROFILE-AGE OF LK-PROFILE)
012400     END-IF.
012500 299-EXIT.
012600     EXIT.
012700*
012800 300-MIFFLIN-ST-JEOR.
012900     IF PROFILE-IS-MALE OF LK-PROFILE
013000         COMPUTE WS-BMR ROUNDED =
013100             (10 * WS-WEIGHT-KG) + (6.25 * WS-HEIGHT-CM)
013200                 - (5 * PROFILE-AGE OF LK-PROFILE) + 5
013300     ELSE
013400         COMPUTE WS-BMR ROUNDED =
013500             (10 * WS-WEIGHT-KG) + (6.25 * WS-HEIGHT-CM)
013600                 - (5 * PROFILE-AGE OF LK-PROFILE) - 161
013700     END-IF.
013800 399-EXIT.
013900     EXIT.
014000*
014100 400-APPLY-ACTIVITY-MULTIPLIER.
014200     MOVE 1 TO WS-SUB.
014300     COMPUTE WS-SUB = PROFILE-ACTIVITY OF LK-PROFILE.
014400     IF WS-SUB < 1 OR WS-SUB > 5
014500         MOVE 1 TO WS-SUB
014600     END-IF.
014700     MOVE ACTV-MULT (WS-SUB) TO WS-MULTIPLIER.
014800     COMPUTE WS-TARGET ROUNDED = WS-BMR * WS-MULTIPLIER.
014900 499-EXIT.
015000     EXIT.
015100*
015200 500-SET-RETURN-VALUE.
015300     COMPUTE LK-DAILY-TARGET ROUNDED = WS-TARGET.
015400 599-EXIT.
015500     EXIT.
