000100********************************************************************
000200*    YDATRAN - YADA TRANSACTION CARD LAYOUT                        *
000300*                                                                  *
000400*    THIS SHOP DRIVES YDAFDMT/YDALOGP BY A TRANSACTION FILE PASS,  *
000500*    ONE CARD PER REQUESTED ACTION, THE SAME WAY EVERY OTHER      *
000600*    FILEPASS JOB IN THIS SHOP IS PARAMETER-DRIVEN RATHER THAN    *
000700*    OPERATOR-DRIVEN, SO OPERATIONS CAN SCHEDULE IT LIKE ANY      *
000800*    OTHER BATCH STEP WITH NO TERMINAL ATTACHED.                  *
000900*----------------------------------------------------------------- *
001000* A.00.00 1994-06-09 BC  INITIAL TRANSACTION CARD LAYOUT           *
001100* A.01.00 2011-04-04 RL  ADDED TARGET/SUMMARY REQUEST CARDS        *
001200********************************************************************
001300 01  TRANSACTION-RECORD.
001400     05  TXN-CODE                 PIC X(01).
001500         88  TXN-ADD-BASIC-FOOD       VALUE 'B'.
001600         88  TXN-ADD-COMPOSITE-FOOD   VALUE 'K'.
001700         88  TXN-SEARCH               VALUE 'S'.
001800         88  TXN-ADD-LOG              VALUE 'L'.
001900         88  TXN-REMOVE-LOG           VALUE 'R'.
002000         88  TXN-UNDO                 VALUE 'U'.
002100         88  TXN-SUMMARY              VALUE 'M'.
002200         88  TXN-TARGET               VALUE 'T'.
002300     05  TXN-DATA                 PIC X(449).
002400*
002500 01  TXN-ADD-BASIC-LAYOUT REDEFINES TRANSACTION-RECORD.
002600     05  TAB-CODE                 PIC X(01).
002700     05  TAB-IDENTIFIER           PIC X(40).
002800     05  TAB-KEYWORDS             PIC X(200).
002900     05  TAB-CALORIES             PIC 9(5)V99.
003000     05  FILLER                   PIC X(202).
003100*
003200 01  TXN-ADD-COMPOSITE-LAYOUT REDEFINES TRANSACTION-RECORD.
003300     05  TAC-CODE                 PIC X(01).
003400     05  TAC-IDENTIFIER           PIC X(40).
003500     05  TAC-KEYWORDS             PIC X(200).
003600     05  TAC-COMPONENTS           PIC X(400).
003700     05  FILLER                   PIC X(09).
003800*
003900 01  TXN-SEARCH-LAYOUT REDEFINES TRANSACTION-RECORD.
004000     05  TSR-CODE                 PIC X(01).
004100     05  TSR-KEYWORDS             PIC X(200).
004200     05  TSR-MATCH-FLAG           PIC X(01).
004300         88  TSR-MATCH-ALL            VALUE 'A'.
004400         88  TSR-MATCH-ANY            VALUE 'Y'.
004500     05  FILLER                   PIC X(248).
004600*
004700 01  TXN-ADD-LOG-LAYOUT REDEFINES TRANSACTION-RECORD.
004800     05  TAL-CODE                 PIC X(01).
004900     05  TAL-LOG-DATE             PIC X(10).
005000     05  TAL-FOOD-ID              PIC X(40).
005100     05  TAL-SERVINGS             PIC 9(3)V999999.
005200     05  FILLER                   PIC X(389).
005300*
005400 01  TXN-REMOVE-LOG-LAYOUT REDEFINES TRANSACTION-RECORD.
005500     05  TRL-CODE                 PIC X(01).
005600     05  TRL-LOG-DATE             PIC X(10).
005700     05  TRL-POSITION             PIC 9(03).
005800     05  FILLER                   PIC X(436).
005900*
006000 01  TXN-SUMMARY-LAYOUT REDEFINES TRANSACTION-RECORD.
006100     05  TSM-CODE                 PIC X(01).
006200     05  TSM-START-DATE           PIC X(10).
006300     05  TSM-END-DATE             PIC X(10).
006400     05  FILLER                   PIC X(429).
006500*
006600 01  TXN-TARGET-LAYOUT REDEFINES TRANSACTION-RECORD.
006700     05  TTG-CODE                 PIC X(01).
006800     05  TTG-TARGET-DATE          PIC X(10).
006900     05  TTG-STRATEGY             PIC X(01).
007000         88  TTG-HARRIS-BENEDICT      VALUE 'H'.
007100         88  TTG-MIFFLIN-ST-JEOR      VALUE 'M'.
007200     05  TTG-GENDER               PIC X(01).
007300     05  TTG-WEIGHT               PIC 9(3)V99.
007400     05  TTG-HEIGHT               PIC 9(3)V99.
007500     05  TTG-AGE                  PIC 9(3).
007600     05  TTG-ACTIVITY             PIC 9(1).
007700     05  FILLER                   PIC X(420).
