000100********************************************************************
000200*    YDAFOOD - BASIC FOOD MASTER RECORD LAYOUT                     *
000300*                                                                  *
000400*    ONE LINE PER BASIC FOOD IN basic_foods.txt, PIPE DELIMITED.   *
000500*    THE IN-MEMORY TABLE ENTRY BUILT FROM THIS RECORD IS A         *
000600*    SEPARATE MEMBER, YDAFOOE, SO IT CAN BE NESTED UNDER AN        *
000700*    OCCURS CLAUSE IN THE CALLING PROGRAM'S LINKAGE SECTION.       *
000800*----------------------------------------------------------------- *
000900* A.00.00 1994-06-02 BC  INITIAL COPY MEMBER FOR YADA FILEPASS     *
001000* A.00.01 1998-11-09 BC  Y2K - WIDENED KEYWORD TABLE TO 20 ENTRIES *
001100* A.01.01 2011-04-04 RL  SPLIT TABLE ENTRY OUT TO YDAFOOE          *
001200********************************************************************
001300 01  BASIC-FOOD-RECORD.
001400     05  BF-IDENTIFIER           PIC X(40).
001500     05  BF-KEYWORDS             PIC X(200).
001600     05  BF-CALORIES             PIC 9(5)V99.
001700     05  FILLER                  PIC X(10).
