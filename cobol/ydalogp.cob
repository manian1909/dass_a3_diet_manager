000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. YDALOGP.
000300 AUTHOR. BHARATH CHEVIREDDY.
000400 INSTALLATION. T54 DIETARY SYSTEMS.
000500 DATE-WRITTEN. 06/1994.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  YDALOGP IS THE DAILY FOOD LOG PROCESSING FILEPASS. IT CALLS     *
001200*  YDAFDLD TO LOAD THE FOOD MASTERS (READ ONLY HERE), LOADS        *
001300*  daily_food_logs.txt INTO AN IN-MEMORY LIST, THEN READS TRANFDM  *
001400*  FOR 'L' (ADD), 'R' (REMOVE), 'U' (UNDO), 'M' (SUMMARY) AND 'T'  *
001500*  (TARGET/DAILY REPORT) CARDS. CODES 'B'/'K'/'S' BELONG TO        *
001600*  YDAFDMT AND ARE SKIPPED. ON TERMINATION THE LOG FILE IS SAVED.  *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //YDALOGP  EXEC PGM=YDALOGP                                      *
002100* //SYSOUT   DD SYSOUT=*                                           *
002200* //TRANFDM  DD DSN=T54.YADA.TRANS.FOODMAINT,DISP=SHR              *
002300* //BASFOOD  DD DSN=T54.YADA.BASIC.FOODS,DISP=SHR                  *
002400* //COMPFOOD DD DSN=T54.YADA.COMPOSITE.FOODS,DISP=SHR              *
002500* //DAYLOG   DD DSN=T54.YADA.DAILY.FOODLOG,DISP=OLD                *
002600* //RPTDAY   DD SYSOUT=*                                           *
002700* //RPTSUM   DD SYSOUT=*                                           *
002800*                                                                  *
002900*P    ENTRY PARAMETERS..                                           *
003000*     NONE -- RUNS AS THE SECOND STEP OF THE YADA JOB.             *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     I/O ERROR ON ANY FILE, YDAFDLD LOAD FAILURE -- ABEND.        *
003400*     UNRESOLVED FOOD ID, OUT-OF-RANGE SERVINGS/PROFILE, BAD       *
003500*     REMOVE POSITION, START-DATE AFTER END-DATE, UNDO WITH        *
003600*     NOTHING TO UNDO -- TRANSACTION REJECTED, RUN CONTINUES.      *
003700*                                                                  *
003800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003900*     YDAFDLD  ---- SHARED FOOD MASTER LOADER                      *
004000*     YDACALC  ---- COMPOSITE CALORIES-PER-SERVING DERIVATION      *
004100*     YDATRGT  ---- DAILY CALORIE TARGET CALCULATION               *
004200*     CKABEND  ---- FORCE A PROGRAM INTERUPT                       *
004300*                                                                  *
004400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004500*     NONE                                                        *
004600*                                                                  *
004700*----------------------------------------------------------------- *
004800*                     C H A N G E   L O G                         *
004900*----------------------------------------------------------------- *
005000* A.00.00 1994-06-09 BC  INITIAL PROGRAM - NEW FILEPASS SPLIT OUT  *
005100*                        OF YADA FOR MAINTAINABILITY               *
005200* A.00.01 1994-10-03 BC  ADDED UNDO (CODE U), SINGLE SLOT REGISTER  *
005300* A.01.00 1996-03-11 BC  ADDED SUMMARY (CODE M) AND TARGET (CODE T) *
005400* A.01.01 1998-11-09 BC  Y2K - LOG TABLE WIDENED, DATE FIELDS NOW   *
005500*                        4-DIGIT YEAR THROUGHOUT                   *
005600* A.02.00 2005-07-19 RL  DROP LOG ENTRIES WHOSE FOOD ID NO LONGER   *
005700*                        RESOLVES AT LOAD TIME RATHER THAN ABEND    *
005800*                        - TKT CK-1980                             *
005900* A.02.01 2011-04-04 RL  SAVE REWRITES daily_food_logs.txt ON       *
006000*                        TERMINATION, LOAD MOVED TO YDAFDLD,        *
006100*                        TKT CK-2203                               *
006200* A.02.02 2013-01-18 RL  TARGET REPORT SHOWS BELOW/ABOVE TARGET     *
006300*                        USING ABSOLUTE VALUE OF THE DIFFERENCE,    *
006400*                        TKT CK-2344                                *
006500********************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT TRANSACTION-FILE ASSIGN TO TRANFDM
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-TRAN-FILE-STATUS.
007500     SELECT DAILY-LOG-FILE ASSIGN TO DAYLOG
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-LOG-FILE-STATUS.
007800     SELECT DAILY-LOG-OUT-FILE ASSIGN TO DAYLOG
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-LOG-OUT-STATUS.
008100     SELECT DAILY-RPT-FILE ASSIGN TO RPTDAY
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-DAY-RPT-STATUS.
008400     SELECT SUMMARY-RPT-FILE ASSIGN TO RPTSUM
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-SUM-RPT-STATUS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  TRANSACTION-FILE.
009000 01  TRAN-FILE-LINE               PIC X(450).
009100 FD  DAILY-LOG-FILE.
009200 01  DAILY-LOG-LINE               PIC X(60).
009300 FD  DAILY-LOG-OUT-FILE.
009400 01  DAILY-LOG-OUT-LINE           PIC X(60).
009500 FD  DAILY-RPT-FILE.
009600 01  DAILY-RPT-LINE               PIC X(80).
009700 FD  SUMMARY-RPT-FILE.
009800 01  SUMMARY-RPT-LINE             PIC X(80).
009900 WORKING-STORAGE SECTION.
010000 01  FILLER PIC X(32)
010100     VALUE 'YDALOGP WORKING STORAGE BEGINS '.
010200*
010300     COPY YDATRAN.
010400*
010500     COPY YDAPROF.
010600*
010700********************************************************************
010800*                READ ONLY CONSTANTS AND SWITCHES                  *
010900********************************************************************
011000 01  READ-ONLY-WORK-AREA.
011100     05  WS-DUMMY                 PIC X VALUE SPACE.
011200     05  WS-TRAN-FILE-STATUS      PIC X(02).
011300         88  TRAN-IO-OK               VALUE '00'.
011400         88  TRAN-IO-EOF              VALUE '10'.
011500     05  WS-LOG-FILE-STATUS       PIC X(02).
011600         88  LOG-IO-OK                VALUE '00'.
011700         88  LOG-IO-EOF               VALUE '10'.
011800     05  WS-LOG-OUT-STATUS        PIC X(02).
011900         88  LOG-OUT-IO-OK            VALUE '00'.
012000     05  WS-DAY-RPT-STATUS        PIC X(02).
012100         88  DAY-RPT-IO-OK            VALUE '00'.
012200     05  WS-SUM-RPT-STATUS        PIC X(02).
012300         88  SUM-RPT-IO-OK            VALUE '00'.
012400     05  WS-TRAN-EOF-IND          PIC X(01).
012500         88  END-OF-TRAN-FILE         VALUE 'Y'.
012600     05  WS-LOG-EOF-IND           PIC X(01).
012700         88  END-OF-LOG-FILE          VALUE 'Y'.
012800     05  WS-EDIT-IND              PIC X(01).
012900         88  EDIT-VALID               VALUE 'Y'.
013000         88  EDIT-INVALID             VALUE 'N'.
013100     05  WS-RESOLVED-IND          PIC X(01).
013200         88  FOOD-RESOLVED            VALUE 'Y'.
013300         88  FOOD-UNRESOLVED          VALUE 'N'.
013400     05  WS-RESOLVED-SRC-IND      PIC X(01).
013500         88  RESOLVED-FROM-BASIC      VALUE 'B'.
013600         88  RESOLVED-FROM-COMPOSITE  VALUE 'K'.
013700     05  WS-FOUND-IND             PIC X(01).
013800         88  SLOT-FOUND               VALUE 'Y'.
013900         88  SLOT-NOT-FOUND           VALUE 'N'.
014000     05  WS-UNDO-ACTION-IND       PIC X(01).
014100         88  UNDO-WAS-ADD             VALUE 'A'.
014200         88  UNDO-WAS-REMOVE          VALUE 'R'.
014300         88  UNDO-NONE-PENDING        VALUE SPACE.
014400     05  FILLER                   PIC X(10).
014500********************************************************************
014600*                V A R I A B L E   D A T A   A R E A S             *
014700********************************************************************
014800 01  VARIABLE-WORK-AREA.
014900     05  WS-SUB                   PIC S9(4) COMP-3.
015000     05  WS-BSUB                  PIC S9(4) COMP-3.
015100     05  WS-CSUB                  PIC S9(4) COMP-3.
015200     05  WS-DSUB                  PIC S9(4) COMP-3.
015300     05  WS-FIELD-COUNT           PIC S9(4) COMP-3.
015400     05  WS-DATE-LINE-NO          PIC S9(4) COMP-3.
015500     05  WS-REMOVE-SLOT           PIC S9(4) COMP-3.
015600     05  WS-LOG-READ-CNT          PIC S9(9) COMP-3 VALUE ZERO.
015700     05  WS-LOG-DROP-CNT          PIC S9(9) COMP-3 VALUE ZERO.
015800     05  WS-ADD-CNTR              PIC S9(9) COMP-3 VALUE ZERO.
015900     05  WS-ADD-REJ-CNTR          PIC S9(9) COMP-3 VALUE ZERO.
016000     05  WS-REMOVE-CNTR           PIC S9(9) COMP-3 VALUE ZERO.
016100     05  WS-REMOVE-REJ-CNTR       PIC S9(9) COMP-3 VALUE ZERO.
016200     05  WS-UNDO-CNTR             PIC S9(9) COMP-3 VALUE ZERO.
016300     05  WS-UNDO-REJ-CNTR         PIC S9(9) COMP-3 VALUE ZERO.
016400     05  WS-SUMMARY-CNTR          PIC S9(9) COMP-3 VALUE ZERO.
016500     05  WS-TARGET-CNTR           PIC S9(9) COMP-3 VALUE ZERO.
016600     05  WS-LOG-LINE-BUF          PIC X(60).
016700     05  WS-LOG-LINE-VIEW REDEFINES WS-LOG-LINE-BUF.
016800         10  WS-LLV-FIRST-30      PIC X(30).
016900         10  FILLER               PIC X(30).
017000     05  WS-FLD-1                 PIC X(10).
017100     05  WS-FLD-2                 PIC X(40).
017200     05  WS-FLD-3                 PIC X(10).
017300     05  WS-SERV-INT              PIC 9(03).
017400     05  WS-SERV-FRAC             PIC 9(06).
017500     05  WS-CALORIES-EACH         PIC 9(5)V99.
017600     05  WS-DAILY-ACTUAL-TOTAL    PIC 9(7)V99.
017700     05  WS-DAILY-ACTUAL-TOTAL-X REDEFINES
017800                 WS-DAILY-ACTUAL-TOTAL PIC X(09).
017900     05  WS-DAILY-TARGET          PIC 9(6)V99.
018000     05  WS-DAILY-DIFF            PIC S9(7)V99.
018100     05  WS-STRATEGY-CODE         PIC X(01).
018200     05  WS-LINE-CALORIES         PIC 9(7)V99.
018300     05  WS-SEQ-EDIT              PIC ZZZZ9.
018400     05  WS-SEQ-EDIT-X REDEFINES WS-SEQ-EDIT PIC X(05).
018500     05  WS-SEQ-TEXT              PIC X(05).
018600     05  WS-CAL-EDIT              PIC ZZZZZZ9.99.
018700     05  WS-CAL-EDIT-X REDEFINES WS-CAL-EDIT PIC X(10).
018800     05  WS-CAL-TEXT              PIC X(10).
018900     05  WS-TOTAL-EDIT            PIC ZZZZZZ9.99.
019000     05  WS-TOTAL-EDIT-X REDEFINES WS-TOTAL-EDIT PIC X(10).
019100     05  WS-TOTAL-TEXT            PIC X(10).
019200     05  WS-SERV-EDIT             PIC ZZ9.999999.
019300     05  WS-SERV-EDIT-X REDEFINES WS-SERV-EDIT PIC X(10).
019400     05  WS-SERV-TEXT             PIC X(10).
019500     05  WS-LEAD-SPACES           PIC S9(4) COMP-3.
019600     05  WS-DAY-RPT-LINE          PIC X(80).
019700     05  WS-SUM-RPT-LINE          PIC X(80).
019800     05  WS-LOG-OUT-REC           PIC X(60).
019900     05  FILLER                   PIC X(10).
020000********************************************************************
020100*                 SUMMARY REQUEST DATE TOTAL TABLE                 *
020200********************************************************************
020300 01  WS-DATE-TOTAL-TABLE.
020400     05  WS-DATE-TOTAL-ENTRY OCCURS 50 TIMES.
020500         10  WS-DT-DATE           PIC X(10).
020600         10  WS-DT-TOTAL          PIC 9(7)V99.
020700     05  WS-DATE-TOTAL-COUNT      PIC S9(4) COMP-3.
020800     05  FILLER                   PIC X(05).
020900********************************************************************
021000*                  SINGLE SLOT UNDO REGISTER                       *
021100********************************************************************
021200 01  WS-UNDO-SAVED-ENTRY.
021300     COPY YDALOGE.
021400 01  WS-UNDO-SLOT                 PIC S9(4) COMP-3.
021500 01  FILLER PIC X(32)
021600     VALUE 'YDALOGP WORKING STORAGE ENDS   '.
021700********************************************************************
021800*                    DAILY LOG IN-MEMORY TABLE                     *
021900********************************************************************
022000 01  WS-LOG-TABLE.
022100     05  WS-LOG-ENTRY OCCURS 2000 TIMES.
022200         COPY YDALOGE.
022300     05  FILLER                   PIC X(01).
022400 01  WS-LOG-COUNT                 PIC S9(4) COMP-3.
022500********************************************************************
022600*                  IN-MEMORY FOOD MASTER TABLES                    *
022700********************************************************************
022800 01  FDMT-BASIC-TABLE.
022900     05  FDMT-BASIC-ENTRY OCCURS 500 TIMES.
023000         COPY YDAFOOE.
023100     05  FILLER                   PIC X(01).
023200 01  FDMT-BASIC-COUNT             PIC S9(4) COMP-3.
023300 01  FDMT-COMPOSITE-TABLE.
023400     05  FDMT-COMPOSITE-ENTRY OCCURS 200 TIMES.
023500         COPY YDACOME.
023600     05  FILLER                   PIC X(01).
023700 01  FDMT-COMPOSITE-COUNT         PIC S9(4) COMP-3.
023800 01  FDMT-RETURN-CODE             PIC X(01).
023900 EJECT
024000********************************************************************
024100*                        MAINLINE LOGIC                             *
024200********************************************************************
024300 PROCEDURE DIVISION.
024400 0-CONTROL-PROCESS.
024500     PERFORM 1-INITIALIZATION THRU 199-INITIALIZATION-EXIT.
024600     PERFORM 11-OPEN-FILES THRU 1199-OPEN-FILES-EXIT.
024700     PERFORM 2-LOAD-FOOD-TABLES THRU 299-LOAD-FOOD-TABLES-EXIT.
024800     PERFORM 3-LOAD-DAILY-LOG THRU 399-LOAD-DAILY-LOG-EXIT.
024900     PERFORM 4-MAIN-PROCESS THRU 499-MAIN-PROCESS-EXIT
025000         UNTIL END-OF-TRAN-FILE.
025100     PERFORM EOJ9-CLOSE-FILES THRU EOJ9999-EXIT.
025200     GOBACK.
025300 EJECT
025400 1-INITIALIZATION.
025500     MOVE ZERO TO WS-LOG-READ-CNT WS-LOG-DROP-CNT.
025600     MOVE ZERO TO WS-ADD-CNTR WS-ADD-REJ-CNTR.
025700     MOVE ZERO TO WS-REMOVE-CNTR WS-REMOVE-REJ-CNTR.
025800     MOVE ZERO TO WS-UNDO-CNTR WS-UNDO-REJ-CNTR.
025900     MOVE ZERO TO WS-SUMMARY-CNTR WS-TARGET-CNTR.
026000     MOVE ZERO TO WS-LOG-COUNT.
026100     SET UNDO-NONE-PENDING TO TRUE.
026200     MOVE SPACE TO WS-TRAN-EOF-IND WS-LOG-EOF-IND.
026300 199-INITIALIZATION-EXIT.
026400     EXIT.
026500 EJECT
026600 11-OPEN-FILES.
026700     OPEN INPUT TRANSACTION-FILE.
026800     IF NOT TRAN-IO-OK
026900         DISPLAY 'OPEN OF TRANFDM FAILED, STATUS='
027000                 WS-TRAN-FILE-STATUS
027100         GO TO EOJ99-ABEND
027200     END-IF.
027300     OPEN INPUT DAILY-LOG-FILE.
027400     IF NOT LOG-IO-OK
027500         DISPLAY 'OPEN OF DAYLOG FOR LOAD FAILED, STATUS='
027600                 WS-LOG-FILE-STATUS
027700         GO TO EOJ99-ABEND
027800     END-IF.
027900     OPEN OUTPUT DAILY-RPT-FILE.
028000     IF NOT DAY-RPT-IO-OK
028100         DISPLAY 'OPEN OF RPTDAY FAILED, STATUS='
028200                 WS-DAY-RPT-STATUS
028300         GO TO EOJ99-ABEND
028400     END-IF.
028500     OPEN OUTPUT SUMMARY-RPT-FILE.
028600     IF NOT SUM-RPT-IO-OK
028700         DISPLAY 'OPEN OF RPTSUM FAILED, STATUS='
028800                 WS-SUM-RPT-STATUS
028900         GO TO EOJ99-ABEND
029000     END-IF.
029100 1199-OPEN-FILES-EXIT.
029200     EXIT.
029300 EJECT
029400 2-LOAD-FOOD-TABLES.
029500     CALL 'YDAFDLD' USING FDMT-BASIC-TABLE FDMT-BASIC-COUNT
029600         FDMT-COMPOSITE-TABLE FDMT-COMPOSITE-COUNT
029700         FDMT-RETURN-CODE.
029800     IF FDMT-RETURN-CODE NOT = '0'
029900         DISPLAY 'YDALOGP - FOOD MASTER LOAD FAILED, RC='
030000                 FDMT-RETURN-CODE
030100         GO TO EOJ99-ABEND
030200     END-IF.
030300 299-LOAD-FOOD-TABLES-EXIT.
030400     EXIT.
030500 EJECT
030600********************************************************************
030700*        LOAD DAILY LOG (SPEC STEP DailyFoodLog-1)                 *
030800********************************************************************
030900 3-LOAD-DAILY-LOG.
031000     PERFORM 31-READ-LOG-LINE THRU 3199-READ-LOG-LINE-EXIT
031100         UNTIL END-OF-LOG-FILE.
031200     CLOSE DAILY-LOG-FILE.
031300 399-LOAD-DAILY-LOG-EXIT.
031400     EXIT.
031500 EJECT
031600 31-READ-LOG-LINE.
031700     READ DAILY-LOG-FILE INTO WS-LOG-LINE-BUF.
031800     IF LOG-IO-EOF
031900         SET END-OF-LOG-FILE TO TRUE
032000     ELSE
032100         IF NOT LOG-IO-OK
032200             DISPLAY 'READ ERROR ON DAYLOG, STATUS='
032300                     WS-LOG-FILE-STATUS
032400             GO TO EOJ99-ABEND
032500         ELSE
032600             ADD 1 TO WS-LOG-READ-CNT
032700             PERFORM 32-STORE-LOG-ENTRY THRU 3299-STORE-LOG-ENTRY-EXIT
032800         END-IF
032900     END-IF.
033000 3199-READ-LOG-LINE-EXIT.
033100     EXIT.
033200 EJECT
033300 32-STORE-LOG-ENTRY.
033400     MOVE SPACE TO WS-FLD-1 WS-FLD-2 WS-FLD-3.
033500     MOVE ZERO TO WS-FIELD-COUNT.
033600     UNSTRING WS-LOG-LINE-BUF DELIMITED BY '|'
033700         INTO WS-FLD-1 WS-FLD-2 WS-FLD-3
033800         TALLYING IN WS-FIELD-COUNT
033900     END-UNSTRING.
034000     IF WS-FIELD-COUNT NOT = 3
034100         ADD 1 TO WS-LOG-DROP-CNT
034200         DISPLAY 'SKIPPED MALFORMED LOG LINE: ' WS-LLV-FIRST-30
034300         GO TO 3299-STORE-LOG-ENTRY-EXIT
034400     END-IF.
034500     PERFORM 321-RESOLVE-LOG-CALORIES THRU 32199-RESOLVE-LOG-CALORIES-EXIT.
034600     IF FOOD-UNRESOLVED
034700         ADD 1 TO WS-LOG-DROP-CNT
034800         DISPLAY 'DROPPED LOG ENTRY, FOOD ID NOT FOUND: ' WS-FLD-2
034900         GO TO 3299-STORE-LOG-ENTRY-EXIT
035000     END-IF.
035100     ADD 1 TO WS-LOG-COUNT.
035200     MOVE WS-FLD-1 TO LGT-DATE (WS-LOG-COUNT).
035300     MOVE WS-FLD-2 TO LGT-FOOD-ID (WS-LOG-COUNT).
035400     MOVE ZERO TO WS-SERV-INT WS-SERV-FRAC.
035500     UNSTRING WS-FLD-3 DELIMITED BY '.' OR SPACE
035600         INTO WS-SERV-INT WS-SERV-FRAC
035700     END-UNSTRING.
035800     COMPUTE LGT-SERVINGS (WS-LOG-COUNT) =
035900         WS-SERV-INT + (WS-SERV-FRAC / 1000000).
036000     MOVE WS-CALORIES-EACH TO LGT-CALORIES-EACH (WS-LOG-COUNT).
036100     SET LGT-SLOT-IN-USE (WS-LOG-COUNT) TO TRUE.
036200 3299-STORE-LOG-ENTRY-EXIT.
036300     EXIT.
036400 EJECT
036500 321-RESOLVE-LOG-CALORIES.
036600     SET FOOD-UNRESOLVED TO TRUE.
036700     MOVE ZERO TO WS-CALORIES-EACH.
036800     PERFORM 3211-SEARCH-BASIC-TABLE THRU 321199-EXIT
036900         VARYING WS-BSUB FROM 1 BY 1
037000         UNTIL WS-BSUB > FDMT-BASIC-COUNT
037100            OR FOOD-RESOLVED.
037200     IF FOOD-UNRESOLVED
037300         PERFORM 3212-SEARCH-COMPOSITE-TABLE THRU 321299-EXIT
037400             VARYING WS-CSUB FROM 1 BY 1
037500             UNTIL WS-CSUB > FDMT-COMPOSITE-COUNT
037600                OR FOOD-RESOLVED
037700     END-IF.
037800 32199-RESOLVE-LOG-CALORIES-EXIT.
037900     EXIT.
038000 EJECT
038100 3211-SEARCH-BASIC-TABLE.
038200     IF BFT-SLOT-IN-USE (WS-BSUB)
038300         AND BFT-IDENTIFIER (WS-BSUB) = WS-FLD-2
038400         SET FOOD-RESOLVED TO TRUE
038500         MOVE BFT-CALORIES (WS-BSUB) TO WS-CALORIES-EACH
038600     END-IF.
038700 321199-EXIT.
038800     EXIT.
038900 EJECT
039000 3212-SEARCH-COMPOSITE-TABLE.
039100     IF CFT-SLOT-IN-USE (WS-CSUB)
039200         AND CFT-IDENTIFIER (WS-CSUB) = WS-FLD-2
039300         SET FOOD-RESOLVED TO TRUE
039400         CALL 'YDACALC' USING FDMT-BASIC-TABLE
039500             FDMT-BASIC-COUNT
039600             FDMT-COMPOSITE-ENTRY (WS-CSUB)
039700             WS-CALORIES-EACH
039800     END-IF.
039900 321299-EXIT.
040000     EXIT.
040100 EJECT
040200********************************************************************
040300*                       4-MAIN-PROCESS                             *
040400********************************************************************
040500 4-MAIN-PROCESS.
040600     PERFORM 41-READ-TRANSACTION THRU 4199-READ-TRANSACTION-EXIT.
040700     IF NOT END-OF-TRAN-FILE
040800         PERFORM 42-DISPATCH-TRANSACTION
040900             THRU 4299-DISPATCH-TRANSACTION-EXIT
041000     END-IF.
041100 499-MAIN-PROCESS-EXIT.
041200     EXIT.
041300 EJECT
041400 41-READ-TRANSACTION.
041500     READ TRANSACTION-FILE INTO TRANSACTION-RECORD.
041600     IF TRAN-IO-EOF
041700         SET END-OF-TRAN-FILE TO TRUE
041800     ELSE
041900         IF NOT TRAN-IO-OK
042000             DISPLAY 'READ ERROR ON TRANFDM, STATUS='
042100                     WS-TRAN-FILE-STATUS
042200             GO TO EOJ99-ABEND
042300         END-IF
042400     END-IF.
042500 4199-READ-TRANSACTION-EXIT.
042600     EXIT.
042700 EJECT
042800 42-DISPATCH-TRANSACTION.
042900     IF TXN-ADD-LOG
043000         PERFORM 5-ADD-LOG-ENTRY THRU 599-ADD-LOG-ENTRY-EXIT
043100     ELSE
043200     IF TXN-REMOVE-LOG
043300         PERFORM 6-REMOVE-LOG-ENTRY THRU 699-REMOVE-LOG-ENTRY-EXIT
043400     ELSE
043500     IF TXN-UNDO
043600         PERFORM 7-UNDO-LAST-COMMAND THRU 799-UNDO-LAST-COMMAND-EXIT
043700     ELSE
043800     IF TXN-SUMMARY
043900         PERFORM 8-SUMMARY-REQUEST THRU 899-SUMMARY-REQUEST-EXIT
044000     ELSE
044100     IF TXN-TARGET
044200         PERFORM 9-TARGET-REQUEST THRU 999-TARGET-REQUEST-EXIT
044300     END-IF
044400     END-IF
044500     END-IF
044600     END-IF
044700     END-IF.
044800 4299-DISPATCH-TRANSACTION-EXIT.
044900     EXIT.
045000 EJECT
045100********************************************************************
045200*    ADD LOG ENTRY (SPEC STEP DailyFoodLog-2, CODE 'L')            *
045300********************************************************************
045400 5-ADD-LOG-ENTRY.
045500     SET EDIT-VALID TO TRUE.
045600     PERFORM 51-EDIT-LOG-SERVINGS THRU 5199-EDIT-LOG-SERVINGS-EXIT.
045700     IF EDIT-VALID
045800         PERFORM 52-RESOLVE-ADD-FOOD-ID
045900             THRU 5299-RESOLVE-ADD-FOOD-ID-EXIT
046000     END-IF.
046100     IF EDIT-VALID AND FOOD-RESOLVED
046200         PERFORM 53-INSERT-LOG-ENTRY THRU 5399-INSERT-LOG-ENTRY-EXIT
046300         ADD 1 TO WS-ADD-CNTR
046400     ELSE
046500         ADD 1 TO WS-ADD-REJ-CNTR
046600         DISPLAY 'REJECTED ADD-LOG-ENTRY FOR: ' TAL-FOOD-ID
046700     END-IF.
046800 599-ADD-LOG-ENTRY-EXIT.
046900     EXIT.
047000 EJECT
047100 51-EDIT-LOG-SERVINGS.
047200     SET EDIT-VALID TO TRUE.
047300     IF TAL-SERVINGS > 100.00
047400         SET EDIT-INVALID TO TRUE
047500     END-IF.
047600     IF TAL-LOG-DATE = SPACE OR TAL-FOOD-ID = SPACE
047700         SET EDIT-INVALID TO TRUE
047800     END-IF.
047900 5199-EDIT-LOG-SERVINGS-EXIT.
048000     EXIT.
048100 EJECT
048200 52-RESOLVE-ADD-FOOD-ID.
048300     SET FOOD-UNRESOLVED TO TRUE.
048400     MOVE ZERO TO WS-CALORIES-EACH.
048500     PERFORM 521-SEARCH-BASIC-FOR-ADD THRU 52199-EXIT
048600         VARYING WS-BSUB FROM 1 BY 1
048700         UNTIL WS-BSUB > FDMT-BASIC-COUNT
048800            OR FOOD-RESOLVED.
048900     IF FOOD-UNRESOLVED
049000         PERFORM 522-SEARCH-COMPOSITE-FOR-ADD THRU 52299-EXIT
049100             VARYING WS-CSUB FROM 1 BY 1
049200             UNTIL WS-CSUB > FDMT-COMPOSITE-COUNT
049300                OR FOOD-RESOLVED
049400     END-IF.
049500 5299-RESOLVE-ADD-FOOD-ID-EXIT.
049600     EXIT.
049700 EJECT
049800 521-SEARCH-BASIC-FOR-ADD.
049900     IF BFT-SLOT-IN-USE (WS-BSUB)
050000         AND BFT-IDENTIFIER (WS-BSUB) = TAL-FOOD-ID
050100         SET FOOD-RESOLVED TO TRUE
050200         MOVE BFT-CALORIES (WS-BSUB) TO WS-CALORIES-EACH
050300     END-IF.
050400 52199-EXIT.
050500     EXIT.
050600 EJECT
050700 522-SEARCH-COMPOSITE-FOR-ADD.
050800     IF CFT-SLOT-IN-USE (WS-CSUB)
050900         AND CFT-IDENTIFIER (WS-CSUB) = TAL-FOOD-ID
051000         SET FOOD-RESOLVED TO TRUE
051100         CALL 'YDACALC' USING FDMT-BASIC-TABLE
051200             FDMT-BASIC-COUNT
051300             FDMT-COMPOSITE-ENTRY (WS-CSUB)
051400             WS-CALORIES-EACH
051500     END-IF.
051600 52299-EXIT.
051700     EXIT.
051800 EJECT
051900 53-INSERT-LOG-ENTRY.
052000     ADD 1 TO WS-LOG-COUNT.
052100     MOVE TAL-LOG-DATE TO LGT-DATE (WS-LOG-COUNT).
052200     MOVE TAL-FOOD-ID TO LGT-FOOD-ID (WS-LOG-COUNT).
052300     MOVE TAL-SERVINGS TO LGT-SERVINGS (WS-LOG-COUNT).
052400     MOVE WS-CALORIES-EACH TO LGT-CALORIES-EACH (WS-LOG-COUNT).
052500     SET LGT-SLOT-IN-USE (WS-LOG-COUNT) TO TRUE.
052600     SET UNDO-WAS-ADD TO TRUE.
052700     MOVE WS-LOG-COUNT TO WS-UNDO-SLOT.
052800 5399-INSERT-LOG-ENTRY-EXIT.
052900     EXIT.
053000 EJECT
053100********************************************************************
053200*    REMOVE LOG ENTRY (SPEC STEP DailyFoodLog-3, CODE 'R')         *
053300********************************************************************
053400 6-REMOVE-LOG-ENTRY.
053500     SET SLOT-NOT-FOUND TO TRUE.
053600     PERFORM 61-FIND-REMOVE-SLOT THRU 6199-FIND-REMOVE-SLOT-EXIT.
053700     IF SLOT-FOUND
053800         PERFORM 62-DELETE-LOG-SLOT THRU 6299-DELETE-LOG-SLOT-EXIT
053900         ADD 1 TO WS-REMOVE-CNTR
054000     ELSE
054100         ADD 1 TO WS-REMOVE-REJ-CNTR
054200         DISPLAY 'REJECTED REMOVE-LOG-ENTRY, DATE/POSITION NOT FOUND'
054300     END-IF.
054400 699-REMOVE-LOG-ENTRY-EXIT.
054500     EXIT.
054600 EJECT
054700 61-FIND-REMOVE-SLOT.
054800     MOVE ZERO TO WS-DATE-LINE-NO.
054900     PERFORM 611-CHECK-ONE-REMOVE-SLOT THRU 61199-EXIT
055000         VARYING WS-SUB FROM 1 BY 1
055100         UNTIL WS-SUB > WS-LOG-COUNT
055200            OR SLOT-FOUND.
055300 6199-FIND-REMOVE-SLOT-EXIT.
055400     EXIT.
055500 EJECT
055600 611-CHECK-ONE-REMOVE-SLOT.
055700     IF LGT-SLOT-IN-USE (WS-SUB)
055800         AND LGT-DATE (WS-SUB) = TRL-LOG-DATE
055900         ADD 1 TO WS-DATE-LINE-NO
056000         IF WS-DATE-LINE-NO = TRL-POSITION
056100             SET SLOT-FOUND TO TRUE
056200             MOVE WS-SUB TO WS-REMOVE-SLOT
056300         END-IF
056400     END-IF.
056500 61199-EXIT.
056600     EXIT.
056700 EJECT
056800 62-DELETE-LOG-SLOT.
056900     MOVE WS-LOG-ENTRY (WS-REMOVE-SLOT) TO WS-UNDO-SAVED-ENTRY.
057000     MOVE WS-REMOVE-SLOT TO WS-UNDO-SLOT.
057100     SET UNDO-WAS-REMOVE TO TRUE.
057200     PERFORM 621-SHIFT-ONE-SLOT-DOWN THRU 62199-EXIT
057300         VARYING WS-SUB FROM WS-REMOVE-SLOT BY 1
057400         UNTIL WS-SUB >= WS-LOG-COUNT.
057500     SUBTRACT 1 FROM WS-LOG-COUNT.
057600 6299-DELETE-LOG-SLOT-EXIT.
057700     EXIT.
057800 EJECT
057900 621-SHIFT-ONE-SLOT-DOWN.
058000     MOVE WS-LOG-ENTRY (WS-SUB + 1) TO WS-LOG-ENTRY (WS-SUB).
058100 62199-EXIT.
058200     EXIT.
058300 EJECT
058400********************************************************************
058500*    UNDO LAST COMMAND (SPEC STEP DailyFoodLog-4, CODE 'U')        *
058600********************************************************************
058700 7-UNDO-LAST-COMMAND.
058800     IF UNDO-WAS-ADD
058900         PERFORM 71-UNDO-ADD THRU 7199-UNDO-ADD-EXIT
059000         ADD 1 TO WS-UNDO-CNTR
059100     ELSE
059200     IF UNDO-WAS-REMOVE
059300         PERFORM 72-UNDO-REMOVE THRU 7299-UNDO-REMOVE-EXIT
059400         ADD 1 TO WS-UNDO-CNTR
059500     ELSE
059600         ADD 1 TO WS-UNDO-REJ-CNTR
059700         DISPLAY 'REJECTED UNDO, NOTHING TO UNDO'
059800     END-IF
059900     END-IF.
060000 799-UNDO-LAST-COMMAND-EXIT.
060100     EXIT.
060200 EJECT
060300 71-UNDO-ADD.
060400     SUBTRACT 1 FROM WS-LOG-COUNT.
060500     SET UNDO-NONE-PENDING TO TRUE.
060600 7199-UNDO-ADD-EXIT.
060700     EXIT.
060800 EJECT
060900 72-UNDO-REMOVE.
061000     PERFORM 721-SHIFT-ONE-SLOT-UP THRU 72199-EXIT
061100         VARYING WS-SUB FROM WS-LOG-COUNT BY -1
061200         UNTIL WS-SUB < WS-UNDO-SLOT.
061300     MOVE WS-UNDO-SAVED-ENTRY TO WS-LOG-ENTRY (WS-UNDO-SLOT).
061400     ADD 1 TO WS-LOG-COUNT.
061500     SET UNDO-NONE-PENDING TO TRUE.
061600 7299-UNDO-REMOVE-EXIT.
061700     EXIT.
061800 EJECT
061900 721-SHIFT-ONE-SLOT-UP.
062000     MOVE WS-LOG-ENTRY (WS-SUB) TO WS-LOG-ENTRY (WS-SUB + 1).
062100 72199-EXIT.
062200     EXIT.
062300 EJECT
062400********************************************************************
062500*   SUMMARY REQUEST (SPEC STEP DailyFoodLog-6, CODE 'M')           *
062600********************************************************************
062700 8-SUMMARY-REQUEST.
062800     SET EDIT-VALID TO TRUE.
062900     PERFORM 81-EDIT-DATE-RANGE THRU 8199-EDIT-DATE-RANGE-EXIT.
063000     IF EDIT-VALID
063100         MOVE ZERO TO WS-DATE-TOTAL-COUNT
063200         PERFORM 82-ACCUMULATE-RANGE-TOTALS
063300             THRU 8299-ACCUMULATE-RANGE-TOTALS-EXIT
063400             VARYING WS-SUB FROM 1 BY 1
063500             UNTIL WS-SUB > WS-LOG-COUNT
063600         PERFORM 83-PRINT-SUMMARY-REPORT
063700             THRU 8399-PRINT-SUMMARY-REPORT-EXIT
063800         ADD 1 TO WS-SUMMARY-CNTR
063900     ELSE
064000         DISPLAY 'REJECTED SUMMARY REQUEST, START DATE AFTER END'
064100     END-IF.
064200 899-SUMMARY-REQUEST-EXIT.
064300     EXIT.
064400 EJECT
064500 81-EDIT-DATE-RANGE.
064600     SET EDIT-VALID TO TRUE.
064700     IF TSM-START-DATE > TSM-END-DATE
064800         SET EDIT-INVALID TO TRUE
064900     END-IF.
065000 8199-EDIT-DATE-RANGE-EXIT.
065100     EXIT.
065200 EJECT
065300 82-ACCUMULATE-RANGE-TOTALS.
065400     IF LGT-SLOT-IN-USE (WS-SUB)
065500         AND LGT-DATE (WS-SUB) NOT < TSM-START-DATE
065600         AND LGT-DATE (WS-SUB) NOT > TSM-END-DATE
065700         PERFORM 821-FIND-OR-ADD-DATE-SLOT
065800             THRU 82199-FIND-OR-ADD-DATE-SLOT-EXIT
065900         COMPUTE WS-LINE-CALORIES ROUNDED =
066000             LGT-CALORIES-EACH (WS-SUB) * LGT-SERVINGS (WS-SUB)
066100         ADD WS-LINE-CALORIES TO WS-DT-TOTAL (WS-DSUB)
066200     END-IF.
066300 8299-ACCUMULATE-RANGE-TOTALS-EXIT.
066400     EXIT.
066500 EJECT
066600 821-FIND-OR-ADD-DATE-SLOT.
066700     SET SLOT-NOT-FOUND TO TRUE.
066800     PERFORM 8211-SEARCH-DATE-SLOT THRU 821199-EXIT
066900         VARYING WS-DSUB FROM 1 BY 1
067000         UNTIL WS-DSUB > WS-DATE-TOTAL-COUNT
067100            OR SLOT-FOUND.
067200     IF SLOT-NOT-FOUND
067300         ADD 1 TO WS-DATE-TOTAL-COUNT
067400         MOVE WS-DATE-TOTAL-COUNT TO WS-DSUB
067500         MOVE LGT-DATE (WS-SUB) TO WS-DT-DATE (WS-DSUB)
067600         MOVE ZERO TO WS-DT-TOTAL (WS-DSUB)
067700     END-IF.
067800 82199-FIND-OR-ADD-DATE-SLOT-EXIT.
067900     EXIT.
068000 EJECT
068100 8211-SEARCH-DATE-SLOT.
068200     IF WS-DT-DATE (WS-DSUB) = LGT-DATE (WS-SUB)
068300         SET SLOT-FOUND TO TRUE
068400     END-IF.
068500 821199-EXIT.
068600     EXIT.
068700 EJECT
068800 83-PRINT-SUMMARY-REPORT.
068900     MOVE ZERO TO WS-DAILY-ACTUAL-TOTAL.
069000     PERFORM 831-WRITE-ONE-DATE-TOTAL THRU 83199-EXIT
069100         VARYING WS-DSUB FROM 1 BY 1
069200         UNTIL WS-DSUB > WS-DATE-TOTAL-COUNT.
069300     IF WS-DATE-TOTAL-COUNT > 1
069400         COMPUTE WS-DAILY-ACTUAL-TOTAL ROUNDED =
069500             WS-DAILY-ACTUAL-TOTAL / WS-DATE-TOTAL-COUNT
069600         PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT
069700         MOVE SPACE TO WS-SUM-RPT-LINE
069800         STRING 'AVERAGE DAILY CALORIES: '
069900                 DELIMITED BY SIZE
070000                 WS-TOTAL-TEXT DELIMITED BY SIZE
070100             INTO WS-SUM-RPT-LINE
070200         END-STRING
070300         WRITE SUMMARY-RPT-LINE FROM WS-SUM-RPT-LINE
070400     END-IF.
070500 8399-PRINT-SUMMARY-REPORT-EXIT.
070600     EXIT.
070700 EJECT
070800 831-WRITE-ONE-DATE-TOTAL.
070900     ADD WS-DT-TOTAL (WS-DSUB) TO WS-DAILY-ACTUAL-TOTAL.
071000     MOVE WS-DT-TOTAL (WS-DSUB) TO WS-TOTAL-EDIT.
071100     PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT.
071200     MOVE SPACE TO WS-SUM-RPT-LINE.
071300     STRING WS-DT-DATE (WS-DSUB) DELIMITED BY SPACE
071400             '  ' WS-TOTAL-TEXT DELIMITED BY SIZE
071500         INTO WS-SUM-RPT-LINE
071600     END-STRING.
071700     WRITE SUMMARY-RPT-LINE FROM WS-SUM-RPT-LINE.
071800 83199-EXIT.
071900     EXIT.
072000 EJECT
072100********************************************************************
072200*   TARGET/DAILY REPORT REQUEST (SPEC STEP DailyFoodLog-5,         *
072300*   CALORIE TARGET CALCULATION, CODE 'T')                         *
072400********************************************************************
072500 9-TARGET-REQUEST.
072600     SET EDIT-VALID TO TRUE.
072700     PERFORM 91-EDIT-PROFILE THRU 9199-EDIT-PROFILE-EXIT.
072800     IF EDIT-VALID
072900         MOVE TTG-GENDER TO PROFILE-GENDER
073000         MOVE TTG-WEIGHT TO PROFILE-WEIGHT
073100         MOVE TTG-HEIGHT TO PROFILE-HEIGHT
073200         MOVE TTG-AGE TO PROFILE-AGE
073300         MOVE TTG-ACTIVITY TO PROFILE-ACTIVITY
073400         MOVE 'H' TO WS-STRATEGY-CODE
073500         IF TTG-MIFFLIN-ST-JEOR
073600             MOVE 'M' TO WS-STRATEGY-CODE
073700         END-IF
073800         CALL 'YDATRGT' USING DIET-PROFILE-RECORD
073900             WS-STRATEGY-CODE WS-DAILY-TARGET
074000         PERFORM 92-PRINT-DAILY-LOG-REPORT
074100             THRU 9299-PRINT-DAILY-LOG-REPORT-EXIT
074200         ADD 1 TO WS-TARGET-CNTR
074300     ELSE
074400         DISPLAY 'REJECTED TARGET REQUEST, PROFILE OUT OF RANGE'
074500     END-IF.
074600 999-TARGET-REQUEST-EXIT.
074700     EXIT.
074800 EJECT
074900 91-EDIT-PROFILE.
075000     SET EDIT-VALID TO TRUE.
075100     IF TTG-GENDER NOT = 'M' AND TTG-GENDER NOT = 'F'
075200         SET EDIT-INVALID TO TRUE
075300     END-IF.
075400     IF TTG-WEIGHT < 20.00 OR TTG-WEIGHT > 500.00
075500         SET EDIT-INVALID TO TRUE
075600     END-IF.
075700     IF TTG-HEIGHT < 50.00 OR TTG-HEIGHT > 250.00
075800         SET EDIT-INVALID TO TRUE
075900     END-IF.
076000     IF TTG-AGE < 1 OR TTG-AGE > 120
076100         SET EDIT-INVALID TO TRUE
076200     END-IF.
076300     IF TTG-ACTIVITY < 1 OR TTG-ACTIVITY > 5
076400         SET EDIT-INVALID TO TRUE
076500     END-IF.
076600 9199-EDIT-PROFILE-EXIT.
076700     EXIT.
076800 EJECT
076900 92-PRINT-DAILY-LOG-REPORT.
077000     MOVE ZERO TO WS-DAILY-ACTUAL-TOTAL.
077100     MOVE ZERO TO WS-SEQ-EDIT.
077200     PERFORM 921-WRITE-ONE-LOG-LINE THRU 92199-WRITE-ONE-LOG-LINE-EXIT
077300         VARYING WS-SUB FROM 1 BY 1
077400         UNTIL WS-SUB > WS-LOG-COUNT.
077500     PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT.
077600     MOVE SPACE TO WS-DAY-RPT-LINE.
077700     STRING 'DAILY TOTAL: ' DELIMITED BY SIZE
077800             WS-TOTAL-TEXT DELIMITED BY SIZE
077900         INTO WS-DAY-RPT-LINE
078000     END-STRING.
078010     WRITE DAILY-RPT-LINE FROM WS-DAY-RPT-LINE.
078020     MOVE WS-DAILY-TARGET TO WS-TOTAL-EDIT.
078030     PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT.
078040     MOVE SPACE TO WS-DAY-RPT-LINE.
078050     STRING 'DAILY CALORIE TARGET: ' DELIMITED BY SIZE
078060             WS-TOTAL-TEXT DELIMITED BY SIZE
078070         INTO WS-DAY-RPT-LINE
078080     END-STRING.
078100     WRITE DAILY-RPT-LINE FROM WS-DAY-RPT-LINE.
078200     COMPUTE WS-DAILY-DIFF = WS-DAILY-ACTUAL-TOTAL - WS-DAILY-TARGET.
078300     MOVE SPACE TO WS-DAY-RPT-LINE.
078400     IF WS-DAILY-DIFF = 0
078500         STRING 'ON TARGET' DELIMITED BY SIZE
078600             INTO WS-DAY-RPT-LINE
078700         END-STRING
078800     ELSE
078900     IF WS-DAILY-DIFF < 0
079000         COMPUTE WS-TOTAL-EDIT = 0 - WS-DAILY-DIFF
079100         PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT
079200         STRING 'BELOW TARGET BY ' DELIMITED BY SIZE
079300                 WS-TOTAL-TEXT DELIMITED BY SIZE
079400             INTO WS-DAY-RPT-LINE
079500         END-STRING
079600     ELSE
079700         COMPUTE WS-TOTAL-EDIT = WS-DAILY-DIFF
079800         PERFORM 87-LEFT-JUSTIFY-TOTAL THRU 8799-LEFT-JUSTIFY-TOTAL-EXIT
079900         STRING 'ABOVE TARGET BY ' DELIMITED BY SIZE
080000                 WS-TOTAL-TEXT DELIMITED BY SIZE
080100             INTO WS-DAY-RPT-LINE
080200         END-STRING
080300     END-IF
080400     END-IF.
080500     WRITE DAILY-RPT-LINE FROM WS-DAY-RPT-LINE.
080600 9299-PRINT-DAILY-LOG-REPORT-EXIT.
080700     EXIT.
080800 EJECT
080900 921-WRITE-ONE-LOG-LINE.
081000     IF LGT-SLOT-IN-USE (WS-SUB)
081100         AND LGT-DATE (WS-SUB) = TTG-TARGET-DATE
081200         ADD 1 TO WS-SEQ-EDIT
081300         PERFORM 86-LEFT-JUSTIFY-SEQ THRU 8699-LEFT-JUSTIFY-SEQ-EXIT
081400         MOVE LGT-SERVINGS (WS-SUB) TO WS-SERV-EDIT
081500         PERFORM 88-LEFT-JUSTIFY-SERV THRU 8899-LEFT-JUSTIFY-SERV-EXIT
081600         COMPUTE WS-LINE-CALORIES ROUNDED =
081700             LGT-CALORIES-EACH (WS-SUB) * LGT-SERVINGS (WS-SUB)
081800         MOVE WS-LINE-CALORIES TO WS-CAL-EDIT
081900         PERFORM 85-LEFT-JUSTIFY-CAL THRU 8599-LEFT-JUSTIFY-CAL-EXIT
082000         ADD WS-LINE-CALORIES TO WS-DAILY-ACTUAL-TOTAL
082100         MOVE SPACE TO WS-DAY-RPT-LINE
082200         STRING WS-SEQ-TEXT DELIMITED BY SPACE
082300                 '  ' LGT-FOOD-ID (WS-SUB) DELIMITED BY SPACE
082400                 '  ' WS-SERV-TEXT DELIMITED BY SPACE
082500                 '  ' WS-CAL-TEXT DELIMITED BY SIZE
082600             INTO WS-DAY-RPT-LINE
082700         END-STRING
082800         WRITE DAILY-RPT-LINE FROM WS-DAY-RPT-LINE
082900     END-IF.
083000 92199-WRITE-ONE-LOG-LINE-EXIT.
083100     EXIT.
083200 EJECT
083300********************************************************************
083400*       SAVE DAILY LOG (SPEC STEP DailyFoodLog-7)                  *
083500********************************************************************
083600 10-SAVE-DAILY-LOG.
083700     OPEN OUTPUT DAILY-LOG-OUT-FILE.
083800     IF NOT LOG-OUT-IO-OK
083900         DISPLAY 'OPEN OF DAYLOG FOR SAVE FAILED, STATUS='
084000                 WS-LOG-OUT-STATUS
084100         GO TO EOJ99-ABEND
084200     END-IF.
084300     PERFORM 101-WRITE-ONE-LOG-ENTRY THRU 10199-WRITE-ONE-LOG-ENTRY-EXIT
084400         VARYING WS-SUB FROM 1 BY 1
084500         UNTIL WS-SUB > WS-LOG-COUNT.
084600     CLOSE DAILY-LOG-OUT-FILE.
084700 1099-SAVE-DAILY-LOG-EXIT.
084800     EXIT.
084900 EJECT
085000 101-WRITE-ONE-LOG-ENTRY.
085100     IF LGT-SLOT-IN-USE (WS-SUB)
085200         MOVE LGT-SERVINGS (WS-SUB) TO WS-SERV-EDIT
085300         PERFORM 88-LEFT-JUSTIFY-SERV THRU 8899-LEFT-JUSTIFY-SERV-EXIT
085400         MOVE SPACE TO WS-LOG-OUT-REC
085500         STRING LGT-DATE (WS-SUB) DELIMITED BY SPACE
085600                 '|' LGT-FOOD-ID (WS-SUB) DELIMITED BY SPACE
085700                 '|' WS-SERV-TEXT DELIMITED BY SIZE
085800             INTO WS-LOG-OUT-REC
085900         END-STRING
086000         WRITE DAILY-LOG-OUT-LINE FROM WS-LOG-OUT-REC
086100     END-IF.
086200 10199-WRITE-ONE-LOG-ENTRY-EXIT.
086300     EXIT.
086400 EJECT
086500********************************************************************
086600*          SHARED EDIT-FIELD LEFT-JUSTIFY UTILITIES                *
086700********************************************************************
086800 85-LEFT-JUSTIFY-CAL.
086900     MOVE ZERO TO WS-LEAD-SPACES.
087000     INSPECT WS-CAL-EDIT-X TALLYING WS-LEAD-SPACES
087100         FOR LEADING SPACE.
087200     MOVE SPACE TO WS-CAL-TEXT.
087300     MOVE WS-CAL-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-CAL-TEXT.
087400 8599-LEFT-JUSTIFY-CAL-EXIT.
087500     EXIT.
087600 EJECT
087700 86-LEFT-JUSTIFY-SEQ.
087800     MOVE ZERO TO WS-LEAD-SPACES.
087900     INSPECT WS-SEQ-EDIT-X TALLYING WS-LEAD-SPACES
088000         FOR LEADING SPACE.
088100     MOVE SPACE TO WS-SEQ-TEXT.
088200     MOVE WS-SEQ-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-SEQ-TEXT.
088300 8699-LEFT-JUSTIFY-SEQ-EXIT.
088400     EXIT.
088500 EJECT
088600 87-LEFT-JUSTIFY-TOTAL.
088700     MOVE ZERO TO WS-LEAD-SPACES.
088800     INSPECT WS-TOTAL-EDIT-X TALLYING WS-LEAD-SPACES
088900         FOR LEADING SPACE.
089000     MOVE SPACE TO WS-TOTAL-TEXT.
089100     MOVE WS-TOTAL-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-TOTAL-TEXT.
089200 8799-LEFT-JUSTIFY-TOTAL-EXIT.
089300     EXIT.
089400 EJECT
089500 88-LEFT-JUSTIFY-SERV.
089600     MOVE ZERO TO WS-LEAD-SPACES.
089700     INSPECT WS-SERV-EDIT-X TALLYING WS-LEAD-SPACES
089800         FOR LEADING SPACE.
089900     MOVE SPACE TO WS-SERV-TEXT.
089910     MOVE WS-SERV-EDIT-X (WS-LEAD-SPACES + 1:) TO WS-SERV-TEXT.
089920 8899-LEFT-JUSTIFY-SERV-EXIT.
089930     EXIT.
089940 EJECT
089950********************************************************************
089960*                        END OF JOB                                *
089970********************************************************************
089980 EOJ9-CLOSE-FILES.
089990     PERFORM 10-SAVE-DAILY-LOG THRU 1099-SAVE-DAILY-LOG-EXIT.
090000     CLOSE TRANSACTION-FILE DAILY-RPT-FILE SUMMARY-RPT-FILE.
090100     DISPLAY 'YDALOGP PROCESSING COMPLETE'.
090200     DISPLAY 'LOG ENTRIES LOADED:     ' WS-LOG-READ-CNT.
090300     DISPLAY 'LOG ENTRIES DROPPED:    ' WS-LOG-DROP-CNT.
090400     DISPLAY 'LOG ENTRIES ADDED:      ' WS-ADD-CNTR.
090500     DISPLAY 'LOG ADDS REJECTED:      ' WS-ADD-REJ-CNTR.
090600     DISPLAY 'LOG ENTRIES REMOVED:    ' WS-REMOVE-CNTR.
090700     DISPLAY 'LOG REMOVES REJECTED:   ' WS-REMOVE-REJ-CNTR.
090800     DISPLAY 'UNDOS PERFORMED:        ' WS-UNDO-CNTR.
090900     DISPLAY 'UNDOS REJECTED:         ' WS-UNDO-REJ-CNTR.
091000     DISPLAY 'SUMMARY REQUESTS RUN:   ' WS-SUMMARY-CNTR.
091100     DISPLAY 'TARGET REQUESTS RUN:    ' WS-TARGET-CNTR.
091200     GO TO EOJ9999-EXIT.
091300 EOJ99-ABEND.
091400     DISPLAY 'YDALOGP ABENDING DUE TO FILE ERROR OR LOAD FAILURE'.
091500     CALL 'CKABEND'.
091600 EOJ9999-EXIT.
091700     EXIT.
